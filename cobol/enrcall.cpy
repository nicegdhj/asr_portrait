000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   :  ENRCALL                                      *
000400*    DESCRIPTION:  ENRICHED CALL RECORD - THE RAW CALL RECORD   *
000500*                  PLUS THE RULE-ENGINE ANALYSIS FIELDS.         *
000600*                  UPSERT TARGET OF CALETL SYNC STEP, KEYED BY   *
000700*                  ECR-CALL-ID.  SCAN SOURCE OF PORTRAIT'S       *
000800*                  SNAPSHOT CONTROL BREAK (SORTED BY ECR-       *
000900*                  CUSTOMER-ID / ECR-TASK-ID / ECR-CALL-DATE).   *
001000*                                                                *
001100*    MAINTENANCE:                                                *
001200*    89/04/18  KTORRES   ORIGINAL CODING                         *
001300*    91/02/06  PWYNN     ADDED ECR-HANGUP-BY, SEE CALLREC        *
001400*    93/11/02  KTORRES   ADDED THE SEVEN ANALYSIS FIELDS AND     *
001500*                        ECR-ANALYZED-SW FOR THE OVERNIGHT       *
001600*                        RULE-ENGINE PASS (TKT DLR-118)          *
001700*    98/09/14  PWYNN     Y2K - ECR-CALL-DATE-YYYY ALREADY 4-POS, *
001800*                        NO CHANGE REQUIRED, VERIFIED (TKT Y2K-04)*
001900*                                                                *
002000******************************************************************
002100 01  ENRICHED-CALL-RECORD.
002200     05  ECR-CALL-ID              PIC X(32).
002300     05  ECR-TASK-ID              PIC X(36).
002400     05  ECR-CUSTOMER-ID          PIC X(20).
002500     05  ECR-PHONE                PIC X(20).
002600     05  ECR-CALL-DATE            PIC 9(8).
002700     05  ECR-CALL-DATE-R REDEFINES ECR-CALL-DATE.
002800         10  ECR-CALL-DATE-YYYY   PIC 9(4).
002900         10  ECR-CALL-DATE-MM     PIC 9(2).
003000         10  ECR-CALL-DATE-DD     PIC 9(2).
003100     05  ECR-DURATION-MS          PIC 9(9).
003200     05  ECR-BILL-MS              PIC 9(9).
003300     05  ECR-ROUNDS               PIC 9(4).
003400     05  ECR-LEVEL-NAME           PIC X(16).
003500     05  ECR-INTENTION            PIC X(1).
003600     05  ECR-HANGUP-BY            PIC 9(1).
003700         88  ECR-HANGUP-ROBOT         VALUE 1.
003800         88  ECR-HANGUP-CUSTOMER      VALUE 2.
003900     05  ECR-CALL-STATUS          PIC X(9).
004000         88  ECR-STAT-CONNECTED       VALUE 'CONNECTED'.
004100         88  ECR-STAT-FAILED          VALUE 'FAILED   '.
004200     05  ECR-ANALYZED-SW          PIC X(1)    VALUE 'N'.
004300         88  ECR-ANALYZED             VALUE 'Y'.
004400         88  ECR-NOT-ANALYZED         VALUE 'N'.
004500*
004600*    RULE-ENGINE OUTPUT - SEE RSKENGN
004700     05  ECR-SATISFACTION         PIC X(11).
004800         88  ECR-SATISFIED            VALUE 'SATISFIED  '.
004900         88  ECR-NEUTRAL-SAT          VALUE 'NEUTRAL    '.
005000         88  ECR-UNSATISFIED          VALUE 'UNSATISFIED'.
005100     05  ECR-SATISF-SOURCE        PIC X(7).
005200         88  ECR-SRC-ASR-TAG          VALUE 'ASR-TAG'.
005300         88  ECR-SRC-KEYWORD          VALUE 'KEYWORD'.
005400         88  ECR-SRC-SCORE            VALUE 'SCORE  '.
005500     05  ECR-SENTIMENT            PIC X(8).
005600         88  ECR-SENT-POSITIVE        VALUE 'POSITIVE'.
005700         88  ECR-SENT-NEUTRAL         VALUE 'NEUTRAL '.
005800         88  ECR-SENT-NEGATIVE        VALUE 'NEGATIVE'.
005900     05  ECR-COMPLAINT-RISK       PIC X(6).
006000         88  ECR-COMPLAINT-HIGH       VALUE 'HIGH  '.
006100         88  ECR-COMPLAINT-MEDIUM     VALUE 'MEDIUM'.
006200         88  ECR-COMPLAINT-LOW        VALUE 'LOW   '.
006300     05  ECR-CHURN-RISK           PIC X(6).
006400         88  ECR-CHURN-HIGH           VALUE 'HIGH  '.
006500         88  ECR-CHURN-MEDIUM         VALUE 'MEDIUM'.
006600         88  ECR-CHURN-LOW            VALUE 'LOW   '.
006700     05  ECR-WILLINGNESS          PIC X(6).
006800         88  ECR-WILLING-DEEP         VALUE 'DEEP  '.
006900         88  ECR-WILLING-NORMAL       VALUE 'NORMAL'.
007000         88  ECR-WILLING-LOW          VALUE 'LOW   '.
007100     05  ECR-RISK-LEVEL           PIC X(9).
007200         88  ECR-RISK-CHURN           VALUE 'CHURN    '.
007300         88  ECR-RISK-COMPLAINT       VALUE 'COMPLAINT'.
007400         88  ECR-RISK-MEDIUM          VALUE 'MEDIUM   '.
007500         88  ECR-RISK-NONE            VALUE 'NONE     '.
007600     05  ECR-SENT-SCORE           PIC 9V9(4).
007700     05  ECR-ANALYZED-STAMP       PIC X(19)   VALUE SPACES.
007800     05  FILLER                   PIC X(20).
