000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    RSKENGN.
000400 AUTHOR.        K TORRES.
000500 INSTALLATION.  SYSTEMS GROUP.
000600 DATE-WRITTEN.  10/03/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*                                                                *
001200*   PROGRAM RSKENGN - OUTBOUND CALL RISK/SATISFACTION ENGINE     *
001300*                                                                *
001400*   CALLED ONCE PER CONNECTED CALL BY CALETL (500-ANALYZE-CALLS) *
001500*   WITH THE CUSTOMER TRANSCRIPT TEXT, THE SURVEY LABEL LIST,    *
001600*   THE BILLED DURATION IN SECONDS AND THE DIALOGUE ROUND COUNT. *
001700*   RETURNS SATISFACTION (AND HOW IT WAS DECIDED), EMOTION       *
001800*   (AS A SENTIMENT SCORE), COMPLAINT RISK, CHURN RISK,          *
001900*   COMMUNICATION WILLINGNESS AND AN OVERALL RISK LEVEL.         *
002000*                                                                *
002100*   THIS MODULE HOLDS NO FILES AND NO PERSISTENT STATE - IT IS   *
002200*   A PURE DECISION TABLE, KEYWORD-DRIVEN, RUN AGAINST WHATEVER  *
002300*   THE CALLER PASSES IN.                                       *
002400*                                                                *
002500*-----------------------------------------------------------------
002600*   CHANGE LOG
002700*-----------------------------------------------------------------
002800*   93/10/03  KTORRES   ORIGINAL CODING - REPLACES THE MANUAL     *
002900*                       SATISFACTION CODE SHEET THE NIGHT SHIFT   *
003000*                       USED TO FILL IN BY HAND (TKT DLR-096)     *
003100*   93/11/02  KTORRES   WIRED INTO CALETL'S ANALYSIS PASS         *
003200*   94/02/14  PWYNN     ADDED THE SCORE FALLBACK (RULE 1C) FOR    *
003300*                       CALLS WITH NO USABLE TRANSCRIPT (DLR-104) *
003400*   94/06/30  PWYNN     ADDED COMPLAINT-RISK AND CHURN-RISK       *
003500*                       LADDERS REQUESTED BY COLLECTIONS (DLR-111)*
003600*   95/03/09  LANDRADE  ADDED WILLINGNESS AND OVERALL RISK LEVEL  *
003700*                       (DLR-142)                                *
003800*   96/08/21  KTORRES   NEGATIVE KEYWORDS NOW CHECKED BEFORE      *
003900*                       POSITIVE ONES PER QA REVIEW (DLR-156)     *
004000*   98/10/02  PWYNN     Y2K REVIEW - MODULE CARRIES NO DATE       *
004100*                       FIELDS, NO CHANGE REQUIRED (TKT Y2K-04)   *
004200*   01/04/17  LANDRADE  RAISED LK-LABEL TABLE TO 20 ENTRIES, SOME *
004300*                       LONG CALLS WERE TRUNCATING (TKT DLR-201)  *
004400*   03/09/05  KTORRES   ADDED "STOP CALLING" TO BOTH THE NEGATIVE *
004500*                       SATISFACTION AND NEGATIVE EMOTION LISTS   *
004600*                       PER COMPLIANCE REQUEST (TKT DLR-219)      *
004700*-----------------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*
005900 01  MISC-FIELDS.
006000     05  PARA-NAME                PIC X(30).
006100     05  WS-HIT-CTR               PIC S9(4) COMP  VALUE 0.
006200     05  WS-LBL-IDX               PIC S9(4) COMP  VALUE 0.
006300     05  WS-DONE-SW               PIC X(1)        VALUE 'N'.
006400         88  WS-SATISF-DECIDED        VALUE 'Y'.
006500*
006600 01  ANALYSIS-DEFAULTS.
006700     05  WS-DEFAULT-SENT-SCORE    PIC 9V9(4)      VALUE 0.5000.
006800 01  WS-DEFAULT-SENT-SCORE-R REDEFINES ANALYSIS-DEFAULTS.
006810     05  WS-DEFAULT-WHOLE         PIC 9.
006820     05  WS-DEFAULT-FRAC          PIC 9(4).
006900*
007000 LINKAGE SECTION.
007100 01  LK-CALL-INPUT.
007200     05  LK-USER-TEXT             PIC X(2000).
007300     05  LK-LABEL-COUNT           PIC 9(2)  COMP.
007400     05  LK-LABEL-TABLE.
007500         10  LK-LABEL             PIC X(30) OCCURS 20 TIMES.
007510     05  LK-LABEL-TABLE-R     REDEFINES LK-LABEL-TABLE PIC X(600).
007600     05  LK-DURATION-SEC          PIC 9(7)  COMP-3.
007700     05  LK-ROUNDS                PIC 9(4)  COMP.
007800 01  LK-CALL-OUTPUT.
007900     05  LK-SATISFACTION          PIC X(11).
008000     05  LK-SATISF-SOURCE         PIC X(7).
008100     05  LK-SENTIMENT             PIC X(8).
008200     05  LK-COMPLAINT-RISK        PIC X(6).
008300     05  LK-CHURN-RISK            PIC X(6).
008400     05  LK-WILLINGNESS           PIC X(6).
008500     05  LK-RISK-LEVEL            PIC X(9).
008600     05  LK-SENT-SCORE            PIC 9V9(4).
008610     05  LK-SENT-SCORE-R      REDEFINES LK-SENT-SCORE.
008620         10  LK-SENT-WHOLE        PIC 9.
008630         10  LK-SENT-FRAC         PIC 9(4).
008700*
008800******************************************************************
008900 PROCEDURE DIVISION USING LK-CALL-INPUT, LK-CALL-OUTPUT.
009000******************************************************************
009100*
009200 000-MAIN-RTN.
009300     PERFORM 010-INIT-OUTPUT-RTN    THRU 010-EXIT.
009400     PERFORM 200-SATISFACTION-RTN   THRU 200-EXIT.
009500     PERFORM 300-EMOTION-RTN        THRU 300-EXIT.
009600     PERFORM 400-COMPLAINT-RISK-RTN THRU 400-EXIT.
009700     PERFORM 500-CHURN-RISK-RTN     THRU 500-EXIT.
009800     PERFORM 600-WILLINGNESS-RTN    THRU 600-EXIT.
009900     PERFORM 700-OVERALL-RISK-RTN   THRU 700-EXIT.
010000     GOBACK.
010100*
010200 010-INIT-OUTPUT-RTN.
010300     MOVE '010-INIT-OUTPUT-RTN' TO PARA-NAME.
010400     MOVE SPACES TO LK-SATISFACTION LK-SATISF-SOURCE
010500                    LK-SENTIMENT LK-COMPLAINT-RISK
010600                    LK-CHURN-RISK LK-WILLINGNESS LK-RISK-LEVEL.
010700     MOVE ZERO  TO LK-SENT-SCORE.
010800     MOVE 'N'   TO WS-DONE-SW.
010900 010-EXIT.
011000     EXIT.
011100*
011200******************************************************************
011300*   RULE 1 - SATISFACTION.  FIRST MATCHING SOURCE WINS:           *
011400*   (A) ASR-TAG ON THE SURVEY LABELS, (B) NEGATIVE-THEN-POSITIVE  *
011500*   KEYWORD IN THE TRANSCRIPT, (C) DURATION/ROUNDS SCORE FALLBACK.*
011600******************************************************************
011700 200-SATISFACTION-RTN.
011800     MOVE '200-SATISFACTION-RTN' TO PARA-NAME.
011850     MOVE 0 TO WS-HIT-CTR.
011860     INSPECT LK-LABEL-TABLE-R TALLYING WS-HIT-CTR FOR ALL 'SAT=Y'.
011862     INSPECT LK-LABEL-TABLE-R TALLYING WS-HIT-CTR FOR ALL 'UNSAT=Y'.
011870     IF WS-HIT-CTR = 0
011880         INSPECT LK-LABEL-TABLE-R TALLYING WS-HIT-CTR FOR ALL 'FULL'
011890     END-IF.
011895     IF WS-HIT-CTR > 0
011897         PERFORM 210-CHECK-ASR-TAG-RTN THRU 210-EXIT
011899     END-IF.
012000     IF NOT WS-SATISF-DECIDED
012100         PERFORM 220-CHECK-KEYWORD-RTN THRU 220-EXIT
012200     END-IF.
012300     IF NOT WS-SATISF-DECIDED
012400         PERFORM 230-CHECK-SCORE-RTN THRU 230-EXIT
012500     END-IF.
012600 200-EXIT.
012700     EXIT.
012800*
012900 210-CHECK-ASR-TAG-RTN.
013000     MOVE '210-CHECK-ASR-TAG-RTN' TO PARA-NAME.
013100     PERFORM 212-SCAN-ONE-LABEL-RTN THRU 212-EXIT
013200         VARYING WS-LBL-IDX FROM 1 BY 1
013300         UNTIL WS-LBL-IDX > LK-LABEL-COUNT
013400            OR WS-SATISF-DECIDED.
013500 210-EXIT.
013600     EXIT.
013700*
013800 212-SCAN-ONE-LABEL-RTN.
013900     MOVE 0 TO WS-HIT-CTR.
014000     INSPECT LK-LABEL (WS-LBL-IDX) TALLYING WS-HIT-CTR
014100         FOR ALL 'FULL'.
014200     IF WS-HIT-CTR = 0
014300         INSPECT LK-LABEL (WS-LBL-IDX) TALLYING WS-HIT-CTR
014400             FOR ALL 'SAT=Y'
014500     END-IF.
014600     IF WS-HIT-CTR > 0
014700         MOVE 'SATISFIED  '  TO LK-SATISFACTION
014800         MOVE 'ASR-TAG'      TO LK-SATISF-SOURCE
014900         MOVE 'Y'            TO WS-DONE-SW
015000     ELSE
015100         MOVE 0 TO WS-HIT-CTR
015200         INSPECT LK-LABEL (WS-LBL-IDX) TALLYING WS-HIT-CTR
015300             FOR ALL 'UNSAT=Y'
015400         IF WS-HIT-CTR > 0
015500             MOVE 'UNSATISFIED' TO LK-SATISFACTION
015600             MOVE 'ASR-TAG'     TO LK-SATISF-SOURCE
015700             MOVE 'Y'           TO WS-DONE-SW
015800         END-IF
015900     END-IF.
016000 212-EXIT.
016100     EXIT.
016200*
016300 220-CHECK-KEYWORD-RTN.
016400     MOVE '220-CHECK-KEYWORD-RTN' TO PARA-NAME.
016500     MOVE 0 TO WS-HIT-CTR.
016600*    NEGATIVE TOKENS CHECKED BEFORE POSITIVE ONES (DLR-156)
016700     INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
016800         FOR ALL 'NOT SATISFIED'.
016900     IF WS-HIT-CTR = 0
017000         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR FOR ALL 'TERRIBLE'
017100     END-IF.
017200     IF WS-HIT-CTR = 0
017300         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR FOR ALL 'SCAM'
017400     END-IF.
017500     IF WS-HIT-CTR = 0
017600         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
017700             FOR ALL 'STOP CALLING'
017800     END-IF.
017900     IF WS-HIT-CTR > 0
018000         MOVE 'UNSATISFIED' TO LK-SATISFACTION
018100         MOVE 'KEYWORD'     TO LK-SATISF-SOURCE
018200         MOVE 'Y'           TO WS-DONE-SW
018300     ELSE
018400         MOVE 0 TO WS-HIT-CTR
018500         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
018600             FOR ALL 'SATISFIED'
018700         IF WS-HIT-CTR = 0
018800             INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
018900                 FOR ALL 'THANK YOU'
019000         END-IF
019100         IF WS-HIT-CTR = 0
019200             INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
019300                 FOR ALL 'VERY GOOD'
019400         END-IF
019500         IF WS-HIT-CTR = 0
019600             INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
019700                 FOR ALL 'OKAY GREAT'
019800         END-IF
019900         IF WS-HIT-CTR > 0
020000             MOVE 'SATISFIED  ' TO LK-SATISFACTION
020100             MOVE 'KEYWORD'     TO LK-SATISF-SOURCE
020200             MOVE 'Y'           TO WS-DONE-SW
020300         END-IF
020400     END-IF.
020500 220-EXIT.
020600     EXIT.
020700*
020800 230-CHECK-SCORE-RTN.
020900     MOVE '230-CHECK-SCORE-RTN' TO PARA-NAME.
021000     MOVE 'SCORE' TO LK-SATISF-SOURCE.
021100     IF LK-DURATION-SEC >= 60 AND LK-ROUNDS >= 5
021200         MOVE 'SATISFIED  ' TO LK-SATISFACTION
021300     ELSE
021400         IF LK-DURATION-SEC < 10 OR LK-ROUNDS <= 1
021450             MOVE 'UNSATISFIED' TO LK-SATISFACTION
021480         ELSE
021600             MOVE 'NEUTRAL    ' TO LK-SATISFACTION
021700         END-IF
021800     END-IF.
021900 230-EXIT.
022000     EXIT.
022100*
022200******************************************************************
022300*   RULE 2 - EMOTION / SENTIMENT SCORE                            *
022400******************************************************************
022500 300-EMOTION-RTN.
022600     MOVE '300-EMOTION-RTN' TO PARA-NAME.
022700     MOVE 0 TO WS-HIT-CTR.
022800     INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR FOR ALL 'COMPLAIN'.
022900     IF WS-HIT-CTR = 0
023000         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
023100             FOR ALL 'HARASSMENT'
023200     END-IF.
023300     IF WS-HIT-CTR = 0
023400         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR FOR ALL 'ANNOYED'
023500     END-IF.
023600     IF WS-HIT-CTR = 0
023700         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR FOR ALL 'ANGRY'
023800     END-IF.
023900     IF WS-HIT-CTR = 0
024000         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
024100             FOR ALL 'STOP CALLING'
024200     END-IF.
024300     IF WS-HIT-CTR > 0
024400         MOVE 'NEGATIVE' TO LK-SENTIMENT
024500         MOVE 0.1        TO LK-SENT-SCORE
024600     ELSE
024700         MOVE 0 TO WS-HIT-CTR
024800         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
024900             FOR ALL 'THANK YOU'
025000         IF WS-HIT-CTR = 0
025100             INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
025200                 FOR ALL 'SATISFIED'
025300         END-IF
025400         IF WS-HIT-CTR = 0
025500             INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
025600                 FOR ALL 'GREAT'
025700         END-IF
025800         IF WS-HIT-CTR > 0
025900             MOVE 'POSITIVE' TO LK-SENTIMENT
026000             MOVE 0.9        TO LK-SENT-SCORE
026100         ELSE
026200             MOVE 'NEUTRAL ' TO LK-SENTIMENT
026300             MOVE WS-DEFAULT-SENT-SCORE TO LK-SENT-SCORE
026310             DISPLAY 'RSKENGN DEFAULT SCORE USED - WHOLE '
026320                 WS-DEFAULT-WHOLE ' FRAC ' WS-DEFAULT-FRAC
026400         END-IF
026500     END-IF.
026510     DISPLAY 'RSKENGN SENT SCORE SET - WHOLE ' LK-SENT-WHOLE
026520         ' FRAC ' LK-SENT-FRAC.
026600 300-EXIT.
026700     EXIT.
026800*
026900******************************************************************
027000*   RULE 3 - COMPLAINT RISK                                       *
027100******************************************************************
027200 400-COMPLAINT-RISK-RTN.
027300     MOVE '400-COMPLAINT-RISK-RTN' TO PARA-NAME.
027400     MOVE 0 TO WS-HIT-CTR.
027500     INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR FOR ALL 'COMPLAIN'.
027600     IF WS-HIT-CTR = 0
027700         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
027800             FOR ALL 'REPORT TO AUTHORITY'
027900     END-IF.
028000     IF WS-HIT-CTR = 0
028100         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
028200             FOR ALL 'TELECOM REGULATOR'
028300     END-IF.
028400     IF WS-HIT-CTR > 0
028500         MOVE 'HIGH  ' TO LK-COMPLAINT-RISK
028600     ELSE
028700         MOVE 0 TO WS-HIT-CTR
028800         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
028900             FOR ALL 'HARASSMENT'
029000         IF WS-HIT-CTR = 0
029100             INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
029200                 FOR ALL 'DO NOT CALL AGAIN'
029300         END-IF
029400         IF WS-HIT-CTR > 0
029500             MOVE 'MEDIUM' TO LK-COMPLAINT-RISK
029600         ELSE
029700             MOVE 'LOW   ' TO LK-COMPLAINT-RISK
029800         END-IF
029900     END-IF.
030000 400-EXIT.
030100     EXIT.
030200*
030300******************************************************************
030400*   RULE 4 - CHURN RISK                                           *
030500******************************************************************
030600 500-CHURN-RISK-RTN.
030700     MOVE '500-CHURN-RISK-RTN' TO PARA-NAME.
030800     MOVE 0 TO WS-HIT-CTR.
030900     INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
031000         FOR ALL 'NO LONGER NEED'.
031100     IF WS-HIT-CTR = 0
031200         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR FOR ALL 'CANCEL'
031300     END-IF.
031400     IF WS-HIT-CTR = 0
031500         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
031600             FOR ALL 'SWITCH PROVIDER'
031700     END-IF.
031800     IF WS-HIT-CTR = 0
031900         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
032000             FOR ALL 'CLOSE ACCOUNT'
032100     END-IF.
032200     IF WS-HIT-CTR > 0
032300         MOVE 'HIGH  ' TO LK-CHURN-RISK
032400     ELSE
032500         MOVE 0 TO WS-HIT-CTR
032600         INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
032700             FOR ALL 'THINK ABOUT IT'
032800         IF WS-HIT-CTR = 0
032900             INSPECT LK-USER-TEXT TALLYING WS-HIT-CTR
033000                 FOR ALL 'MAYBE LATER'
033100         END-IF
033200         IF WS-HIT-CTR > 0
033300             MOVE 'MEDIUM' TO LK-CHURN-RISK
033400         ELSE
033500             MOVE 'LOW   ' TO LK-CHURN-RISK
033600         END-IF
033700     END-IF.
033800 500-EXIT.
033900     EXIT.
034000*
034100******************************************************************
034200*   RULE 5 - COMMUNICATION WILLINGNESS                            *
034300******************************************************************
034400 600-WILLINGNESS-RTN.
034500     MOVE '600-WILLINGNESS-RTN' TO PARA-NAME.
034600     IF LK-DURATION-SEC >= 120 AND LK-ROUNDS >= 8
034700         MOVE 'DEEP  ' TO LK-WILLINGNESS
034800     ELSE
034900         IF LK-DURATION-SEC >= 30 AND LK-ROUNDS >= 3
035000             MOVE 'NORMAL' TO LK-WILLINGNESS
035100         ELSE
035200             MOVE 'LOW   ' TO LK-WILLINGNESS
035300         END-IF
035400     END-IF.
035500 600-EXIT.
035600     EXIT.
035700*
035800******************************************************************
035900*   RULE 6 - OVERALL RISK LEVEL                                   *
036000******************************************************************
036100 700-OVERALL-RISK-RTN.
036200     MOVE '700-OVERALL-RISK-RTN' TO PARA-NAME.
036300     IF LK-CHURN-RISK = 'HIGH  '
036400         MOVE 'CHURN    ' TO LK-RISK-LEVEL
036500     ELSE
036600         IF LK-COMPLAINT-RISK = 'HIGH  '
036700             MOVE 'COMPLAINT' TO LK-RISK-LEVEL
036800         ELSE
036900             IF LK-COMPLAINT-RISK = 'MEDIUM' OR
037000                LK-CHURN-RISK     = 'MEDIUM'
037100                 MOVE 'MEDIUM   ' TO LK-RISK-LEVEL
037200             ELSE
037300                 MOVE 'NONE     ' TO LK-RISK-LEVEL
037400             END-IF
037500         END-IF
037600     END-IF.
037700 700-EXIT.
037800     EXIT.
