000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRDCALC.
000300 AUTHOR.        L ANDRADE.
000400 INSTALLATION.  SYSTEMS GROUP.
000500 DATE-WRITTEN.  01/15/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*   PROGRAM PRDCALC - PERIOD-KEY CALENDAR SUBROUTINE             *
001200*                                                                *
001300*   GIVEN A CALL DATE (YYYYMMDD) AND A PERIOD TYPE OF WEEK,      *
001400*   MONTH OR QUARTER, RETURNS THE PERIOD KEY (YYYY-WNN /         *
001500*   YYYY-MM / YYYY-QN) AND THE PERIOD'S START AND END DATES.     *
001600*   WEEKS FOLLOW ISO-8601 NUMBERING - WEEKS START MONDAY AND     *
001700*   WEEK 1 OF AN ISO YEAR IS THE WEEK CONTAINING JANUARY 4TH.    *
001800*                                                                *
001900*   NO SYSTEM DATE FUNCTIONS ARE USED - DATES ARE CONVERTED TO   *
002000*   A JULIAN DAY NUMBER (JDN) AND BACK WITH ORDINARY ARITHMETIC  *
002100*   SO THE ROUTINE RUNS UNCHANGED ON ANY COMPILER LEVEL.         *
002200*                                                                *
002300*-----------------------------------------------------------------
002400*   CHANGE LOG
002500*-----------------------------------------------------------------
002600*   90/01/15  LANDRADE  ORIGINAL CODING (TKT DLR-071)             *
002700*   90/02/02  LANDRADE  CORRECTED WEEK-1 BOUNDARY WHEN JAN 1-3    *
002800*                       FALL IN THE PRIOR ISO YEAR (TKT DLR-074)  *
002900*   92/01/20  KTORRES   ADDED MONTH AND QUARTER PERIOD TYPES      *
003000*                       (TKT DLR-071)                             *
003100*   98/09/30  PWYNN     Y2K REVIEW - JDN ARITHMETIC IS DATE-      *
003200*                       WINDOW FREE, NO CHANGE REQUIRED           *
003300*                       (TKT Y2K-04)                              *
003400*-----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*
004600 01  MISC-FIELDS.
004700     05  PARA-NAME                PIC X(30).
004800     05  WS-JDN                   PIC S9(9) COMP-3  VALUE 0.
004900     05  WS-WEEK-MON-JDN          PIC S9(9) COMP-3  VALUE 0.
005000     05  WS-DOW0                  PIC S9(4) COMP    VALUE 0.
005100     05  WS-ISO-YEAR              PIC 9(4)          VALUE 0.
005200     05  WS-WEEK1-MON-JDN         PIC S9(9) COMP-3  VALUE 0.
005300     05  WS-NEXT-WEEK1-JDN        PIC S9(9) COMP-3  VALUE 0.
005400     05  WS-WEEK-NUM              PIC 9(2)          VALUE 0.
005500     05  WS-SAVE-DD               PIC 9(2)          VALUE 0.
005550     05  WS-JDN-DATE              PIC 9(8)          VALUE 0.
005560     05  WS-JDN-DATE-R        REDEFINES WS-JDN-DATE.
005570         10  WS-JDN-DATE-YYYY     PIC 9(4).
005580         10  WS-JDN-DATE-MMDD     PIC 9(4).
005600     05  WS-SAVE-MM               PIC 9(2)          VALUE 0.
005700*
005800 01  DATE-WORK-FIELDS.
005900     05  WS-CALC-YYYY             PIC 9(4)          VALUE 0.
006000     05  WS-CALC-MM               PIC 9(2)          VALUE 0.
006100     05  WS-CALC-DD               PIC 9(2)          VALUE 0.
006200*
006300 01  JDN-CONVERT-WORK.
006400     05  WS-CONV-A                PIC S9(9) COMP-3  VALUE 0.
006500     05  WS-CONV-Y                PIC S9(9) COMP-3  VALUE 0.
006600     05  WS-CONV-M                PIC S9(9) COMP-3  VALUE 0.
006700     05  WS-CONV-B                PIC S9(9) COMP-3  VALUE 0.
006800     05  WS-CONV-C                PIC S9(9) COMP-3  VALUE 0.
006900     05  WS-CONV-D                PIC S9(9) COMP-3  VALUE 0.
007000     05  WS-CONV-E                PIC S9(9) COMP-3  VALUE 0.
007100*
007200 01  LEAP-YEAR-TABLE.
007300     05  WS-LEAP-SW               PIC X(1)          VALUE 'N'.
007400         88  WS-IS-LEAP-YEAR          VALUE 'Y'.
007500     05  WS-YEAR-REM              PIC S9(9) COMP-3  VALUE 0.
007600     05  WS-DAYS-IN-MONTH-TAB.
007700         10  FILLER               PIC 9(2)  VALUE 31.
007800         10  FILLER               PIC 9(2)  VALUE 28.
007900         10  FILLER               PIC 9(2)  VALUE 31.
008000         10  FILLER               PIC 9(2)  VALUE 30.
008100         10  FILLER               PIC 9(2)  VALUE 31.
008200         10  FILLER               PIC 9(2)  VALUE 30.
008300         10  FILLER               PIC 9(2)  VALUE 31.
008400         10  FILLER               PIC 9(2)  VALUE 31.
008500         10  FILLER               PIC 9(2)  VALUE 30.
008600         10  FILLER               PIC 9(2)  VALUE 31.
008700         10  FILLER               PIC 9(2)  VALUE 30.
008800         10  FILLER               PIC 9(2)  VALUE 31.
008900     05  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TAB.
009000         10  WS-DAYS-IN-MONTH     PIC 9(2)  OCCURS 12 TIMES.
009100     05  WS-MONTH-IDX             PIC S9(4) COMP    VALUE 0.
009200     05  WS-DAYS-THIS-MONTH       PIC 9(2)          VALUE 0.
009300*
009400 01  QUARTER-WORK.
009500     05  WS-QTR-NUM               PIC 9(1)          VALUE 0.
009600     05  WS-QTR-START-MM          PIC 9(2)          VALUE 0.
009700     05  WS-QTR-END-MM            PIC 9(2)          VALUE 0.
009800*
009900 LINKAGE SECTION.
010000 01  LK-PERIOD-INPUT.
010100     05  LK-CALL-DATE             PIC 9(8).
010150     05  LK-CALL-DATE-R       REDEFINES LK-CALL-DATE.
010160         10  LK-CALL-YYYY         PIC 9(4).
010170         10  LK-CALL-MM           PIC 9(2).
010180         10  LK-CALL-DD           PIC 9(2).
010200     05  LK-PERIOD-TYPE           PIC X(7).
010300         88  LK-TYPE-WEEK             VALUE 'WEEK   '.
010400         88  LK-TYPE-MONTH            VALUE 'MONTH  '.
010500         88  LK-TYPE-QUARTER          VALUE 'QUARTER'.
010600 01  LK-PERIOD-OUTPUT.
010700     05  LK-PERIOD-KEY            PIC X(8).
010800     05  LK-PERIOD-START          PIC 9(8).
010900     05  LK-PERIOD-END            PIC 9(8).
011000*
011100******************************************************************
011200 PROCEDURE DIVISION USING LK-PERIOD-INPUT, LK-PERIOD-OUTPUT.
011300******************************************************************
011400*
011500 000-MAIN-RTN.
011600     MOVE '000-MAIN-RTN' TO PARA-NAME.
011700     MOVE SPACES TO LK-PERIOD-KEY.
011800     MOVE 0      TO LK-PERIOD-START LK-PERIOD-END.
011850     DISPLAY 'PRDCALC CALL DATE = ' LK-CALL-YYYY '-'
011860         LK-CALL-MM '-' LK-CALL-DD.
011900     PERFORM 260-SPLIT-DATE-RTN THRU 260-EXIT.
012000     IF LK-TYPE-WEEK
012100         PERFORM 150-CALC-WEEK-RTN    THRU 150-EXIT
012200     ELSE
012300         IF LK-TYPE-MONTH
012400             PERFORM 160-CALC-MONTH-RTN   THRU 160-EXIT
012500         ELSE
012600             PERFORM 170-CALC-QUARTER-RTN THRU 170-EXIT
012700         END-IF
012800     END-IF.
012900     GOBACK.
013000*
013100******************************************************************
013200*   WEEK PERIOD - ISO-8601                                        *
013300******************************************************************
013400 150-CALC-WEEK-RTN.
013500     MOVE '150-CALC-WEEK-RTN' TO PARA-NAME.
013600     PERFORM 200-DATE-TO-JDN-RTN THRU 200-EXIT.
013700     PERFORM 230-DOW-RTN THRU 230-EXIT.
013800     COMPUTE WS-WEEK-MON-JDN = WS-JDN - WS-DOW0.
013900*    WS-WEEK-MON-JDN IS NOW THE MONDAY OF THE CALL DATE'S WEEK
014000     MOVE WS-CALC-YYYY TO WS-ISO-YEAR.
014100     PERFORM 220-WEEK1-MONDAY-RTN THRU 220-EXIT.
014200     IF WS-WEEK-MON-JDN < WS-WEEK1-MON-JDN
014300         SUBTRACT 1 FROM WS-ISO-YEAR
014400         PERFORM 220-WEEK1-MONDAY-RTN THRU 220-EXIT
014500     ELSE
014600         ADD 1 TO WS-ISO-YEAR
014700         PERFORM 220-WEEK1-MONDAY-RTN THRU 220-EXIT
014800         MOVE WS-WEEK1-MON-JDN TO WS-NEXT-WEEK1-JDN
014900         SUBTRACT 1 FROM WS-ISO-YEAR
015000         PERFORM 220-WEEK1-MONDAY-RTN THRU 220-EXIT
015100         IF WS-WEEK-MON-JDN >= WS-NEXT-WEEK1-JDN
015200             ADD 1 TO WS-ISO-YEAR
015300             MOVE WS-NEXT-WEEK1-JDN TO WS-WEEK1-MON-JDN
015400         END-IF
015500     END-IF.
015600     COMPUTE WS-WEEK-NUM =
015700         ((WS-WEEK-MON-JDN - WS-WEEK1-MON-JDN) / 7) + 1.
015800     STRING WS-ISO-YEAR    DELIMITED BY SIZE
015900            '-W'           DELIMITED BY SIZE
016000            WS-WEEK-NUM    DELIMITED BY SIZE
016100         INTO LK-PERIOD-KEY.
016200     MOVE WS-WEEK-MON-JDN TO WS-JDN.
016300     PERFORM 210-JDN-TO-DATE-RTN THRU 210-EXIT.
016400     PERFORM 270-JOIN-DATE-RTN THRU 270-EXIT.
016500     MOVE WS-JDN-DATE TO LK-PERIOD-START.
016600     COMPUTE WS-JDN = WS-WEEK-MON-JDN + 6.
016700     PERFORM 210-JDN-TO-DATE-RTN THRU 210-EXIT.
016800     PERFORM 270-JOIN-DATE-RTN THRU 270-EXIT.
016900     MOVE WS-JDN-DATE TO LK-PERIOD-END.
017000 150-EXIT.
017100     EXIT.
017200*
017300******************************************************************
017400*   MONTH PERIOD - CALENDAR MONTH OF THE CALL DATE                *
017500******************************************************************
017600 160-CALC-MONTH-RTN.
017700     MOVE '160-CALC-MONTH-RTN' TO PARA-NAME.
017800     STRING WS-CALC-YYYY DELIMITED BY SIZE
017900            '-'          DELIMITED BY SIZE
018000            WS-CALC-MM   DELIMITED BY SIZE
018100         INTO LK-PERIOD-KEY.
018200     MOVE WS-CALC-MM TO WS-SAVE-MM.
018300     MOVE 1 TO WS-CALC-DD.
018400     PERFORM 270-JOIN-DATE-RTN THRU 270-EXIT.
018500     MOVE WS-JDN-DATE TO LK-PERIOD-START.
018600     PERFORM 250-DAYS-IN-MONTH-RTN THRU 250-EXIT.
018700     MOVE WS-DAYS-THIS-MONTH TO WS-CALC-DD.
018800     PERFORM 270-JOIN-DATE-RTN THRU 270-EXIT.
018900     MOVE WS-JDN-DATE TO LK-PERIOD-END.
019000 160-EXIT.
019100     EXIT.
019200*
019300******************************************************************
019400*   QUARTER PERIOD - N = (MONTH-1)/3 + 1                          *
019500******************************************************************
019600 170-CALC-QUARTER-RTN.
019700     MOVE '170-CALC-QUARTER-RTN' TO PARA-NAME.
019800     COMPUTE WS-QTR-NUM = ((WS-CALC-MM - 1) / 3) + 1.
019900     STRING WS-CALC-YYYY DELIMITED BY SIZE
020000            '-Q'         DELIMITED BY SIZE
020100            WS-QTR-NUM   DELIMITED BY SIZE
020200         INTO LK-PERIOD-KEY.
020300     COMPUTE WS-QTR-START-MM = (3 * (WS-QTR-NUM - 1)) + 1.
020400     COMPUTE WS-QTR-END-MM   = 3 * WS-QTR-NUM.
020500     MOVE WS-QTR-START-MM TO WS-CALC-MM.
020600     MOVE 1 TO WS-CALC-DD.
020700     PERFORM 270-JOIN-DATE-RTN THRU 270-EXIT.
020800     MOVE WS-JDN-DATE TO LK-PERIOD-START.
020900     MOVE WS-QTR-END-MM TO WS-CALC-MM.
021000     PERFORM 250-DAYS-IN-MONTH-RTN THRU 250-EXIT.
021100     MOVE WS-DAYS-THIS-MONTH TO WS-CALC-DD.
021200     PERFORM 270-JOIN-DATE-RTN THRU 270-EXIT.
021300     MOVE WS-JDN-DATE TO LK-PERIOD-END.
021400 170-EXIT.
021500     EXIT.
021600*
021700******************************************************************
021800*   GREGORIAN DATE (WS-CALC-YYYY/MM/DD) TO JULIAN DAY NUMBER      *
021900******************************************************************
022000 200-DATE-TO-JDN-RTN.
022100     MOVE '200-DATE-TO-JDN-RTN' TO PARA-NAME.
022200     COMPUTE WS-CONV-A = (14 - WS-CALC-MM) / 12.
022300     COMPUTE WS-CONV-Y = WS-CALC-YYYY + 4800 - WS-CONV-A.
022400     COMPUTE WS-CONV-M = WS-CALC-MM + (12 * WS-CONV-A) - 3.
022500     COMPUTE WS-JDN =
022600         WS-CALC-DD
022700         + ((153 * WS-CONV-M) + 2) / 5
022800         + (365 * WS-CONV-Y)
022900         + (WS-CONV-Y / 4)
023000         - (WS-CONV-Y / 100)
023100         + (WS-CONV-Y / 400)
023200         - 32045.
023300 200-EXIT.
023400     EXIT.
023500*
023600******************************************************************
023700*   JULIAN DAY NUMBER (WS-JDN) TO GREGORIAN DATE, LEAVES THE      *
023800*   RESULT SPLIT IN WS-CALC-YYYY/MM/DD                            *
023900******************************************************************
024000 210-JDN-TO-DATE-RTN.
024100     MOVE '210-JDN-TO-DATE-RTN' TO PARA-NAME.
024200     COMPUTE WS-CONV-A = WS-JDN + 32044.
024300     COMPUTE WS-CONV-B = ((4 * WS-CONV-A) + 3) / 146097.
024400     COMPUTE WS-CONV-C = WS-CONV-A - ((146097 * WS-CONV-B) / 4).
024500     COMPUTE WS-CONV-D = ((4 * WS-CONV-C) + 3) / 1461.
024600     COMPUTE WS-CONV-E = WS-CONV-C - ((1461 * WS-CONV-D) / 4).
024700     COMPUTE WS-CONV-M = ((5 * WS-CONV-E) + 2) / 153.
024800     COMPUTE WS-CALC-DD =
024900         WS-CONV-E - (((153 * WS-CONV-M) + 2) / 5) + 1.
025000     COMPUTE WS-CALC-MM = WS-CONV-M + 3 - (12 * (WS-CONV-M / 10)).
025100     COMPUTE WS-CALC-YYYY =
025200         (100 * WS-CONV-B) + WS-CONV-D - 4800 + (WS-CONV-M / 10).
025300 210-EXIT.
025400     EXIT.
025500*
025600******************************************************************
025700*   ISO DAY OF WEEK OF WS-JDN - 0 = MONDAY ... 6 = SUNDAY         *
025800*   ANCHORED ON 2016-01-04, A KNOWN MONDAY (JDN 2457392)          *
025900******************************************************************
026000 230-DOW-RTN.
026100     MOVE '230-DOW-RTN' TO PARA-NAME.
026200     COMPUTE WS-DOW0 = (WS-JDN - 2457392) + 7000000.
026300     COMPUTE WS-DOW0 = WS-DOW0 - ((WS-DOW0 / 7) * 7).
026400 230-EXIT.
026500     EXIT.
026600*
026700******************************************************************
026800*   JDN OF THE MONDAY THAT STARTS ISO WEEK 1 OF WS-ISO-YEAR       *
026900*   (THE MONDAY ON OR BEFORE JANUARY 4TH OF THAT YEAR)            *
027000******************************************************************
027100 220-WEEK1-MONDAY-RTN.
027200     MOVE '220-WEEK1-MONDAY-RTN' TO PARA-NAME.
027300     MOVE WS-CALC-DD TO WS-SAVE-DD.
027400     MOVE WS-CALC-MM TO WS-SAVE-MM.
027500     MOVE WS-ISO-YEAR TO WS-CALC-YYYY.
027600     MOVE 1            TO WS-CALC-MM.
027700     MOVE 4            TO WS-CALC-DD.
027800     PERFORM 200-DATE-TO-JDN-RTN THRU 200-EXIT.
027900     PERFORM 230-DOW-RTN THRU 230-EXIT.
028000     COMPUTE WS-WEEK1-MON-JDN = WS-JDN - WS-DOW0.
028100     MOVE WS-SAVE-DD TO WS-CALC-DD.
028200     MOVE WS-SAVE-MM TO WS-CALC-MM.
028300 220-EXIT.
028400     EXIT.
028500*
028600******************************************************************
028700*   MONTH LENGTH, LEAP-YEAR ADJUSTED FOR FEBRUARY                 *
028800*   LEAP TEST DONE WITH REMAINDER ARITHMETIC, NO FUNCTION MOD     *
028900******************************************************************
029000 250-DAYS-IN-MONTH-RTN.
029100     MOVE '250-DAYS-IN-MONTH-RTN' TO PARA-NAME.
029200     MOVE 'N' TO WS-LEAP-SW.
029300     COMPUTE WS-YEAR-REM =
029400         WS-CALC-YYYY - ((WS-CALC-YYYY / 400) * 400).
029500     IF WS-YEAR-REM = 0
029600         MOVE 'Y' TO WS-LEAP-SW
029700     ELSE
029800         COMPUTE WS-YEAR-REM =
029900             WS-CALC-YYYY - ((WS-CALC-YYYY / 100) * 100)
030000         IF WS-YEAR-REM NOT = 0
030100             COMPUTE WS-YEAR-REM =
030200                 WS-CALC-YYYY - ((WS-CALC-YYYY / 4) * 4)
030300             IF WS-YEAR-REM = 0
030400                 MOVE 'Y' TO WS-LEAP-SW
030500             END-IF
030600         END-IF
030700     END-IF.
030800     MOVE WS-CALC-MM TO WS-MONTH-IDX.
030900     MOVE WS-DAYS-IN-MONTH (WS-MONTH-IDX) TO WS-DAYS-THIS-MONTH.
031000     IF WS-CALC-MM = 2 AND WS-IS-LEAP-YEAR
031100         MOVE 29 TO WS-DAYS-THIS-MONTH
031200     END-IF.
031300 250-EXIT.
031400     EXIT.
031500*
031600******************************************************************
031700*   SPLIT LK-CALL-DATE (YYYYMMDD) INTO WS-CALC-YYYY/MM/DD         *
031800******************************************************************
031900 260-SPLIT-DATE-RTN.
032000     MOVE '260-SPLIT-DATE-RTN' TO PARA-NAME.
032100     MOVE LK-CALL-DATE (1:4) TO WS-CALC-YYYY.
032200     MOVE LK-CALL-DATE (5:2) TO WS-CALC-MM.
032300     MOVE LK-CALL-DATE (7:2) TO WS-CALC-DD.
032400 260-EXIT.
032500     EXIT.
032600*
032700******************************************************************
032800*   JOIN WS-CALC-YYYY/MM/DD INTO NUMERIC WS-JDN-DATE (YYYYMMDD)   *
032900******************************************************************
033000 270-JOIN-DATE-RTN.
033100     MOVE '270-JOIN-DATE-RTN' TO PARA-NAME.
033200     COMPUTE WS-JDN-DATE =
033300         (WS-CALC-YYYY * 10000) + (WS-CALC-MM * 100) + WS-CALC-DD.
033350     IF WS-JDN-DATE-YYYY NOT = WS-CALC-YYYY
033360         DISPLAY 'PRDCALC WARNING - JOINED YEAR MISMATCH '
033370             WS-JDN-DATE-YYYY ' VS ' WS-CALC-YYYY
033380     END-IF.
033400 270-EXIT.
033500     EXIT.
