000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   :  ASRDET                                       *
000400*    DESCRIPTION:  CALL TRANSCRIPT DETAIL - ONE PER DIALOGUE     *
000500*                  TURN, NOTIFICATION TYPE "ASR MESSAGE" ONLY.   *
000600*                  EXTRACT IS PRE-SORTED BY ASR-CALL-ID THEN     *
000700*                  ASR-SEQUENCE ASCENDING.                      *
000800*                                                                *
000900*    MAINTENANCE:                                                *
001000*    89/04/11  KTORRES   ORIGINAL CODING                         *
001100*                                                                *
001200******************************************************************
001300 01  ASR-DETAIL-RECORD.
001400     05  ASR-CALL-ID              PIC X(32).
001500     05  ASR-SEQUENCE             PIC 9(4).
001600     05  ASR-QUESTION             PIC X(100).
001700     05  ASR-ANSWER-TEXT          PIC X(100).
001800     05  FILLER                   PIC X(20).
