000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RPTGEN.
000300 AUTHOR.        P WYNN.
000400 INSTALLATION.  SYSTEMS GROUP.
000500 DATE-WRITTEN.  07/02/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*   PROGRAM RPTGEN - PERIOD PORTRAIT SUMMARY AND TREND REPORT     *
001200*                                                                *
001300*   RUNS LAST IN THE NIGHTLY CHAIN, BEHIND CALETL, PORTRAIT AND   *
001400*   TASKSUM.  PRINTS TWO SECTIONS TO THE REPORT FILE FOR A GIVEN  *
001500*   PERIOD-TYPE/PERIOD-KEY:                                       *
001600*     1) THE PERIOD SUMMARY PAGE - ALL SNAPSHOT (PSNAPSHT) ROWS   *
001700*        FOR THE PERIOD ROLLED UP INTO ONE SET OF TOTALS.         *
001800*     2) A TREND LISTING SHOWING ONE CHOSEN METRIC ACROSS THE     *
001900*        LAST N COMPLETED PERIODS OF THE SAME TYPE, OLDEST FIRST, *
002000*        WITH A CONTROL TOTAL LINE.                               *
002100*                                                                *
002200*-----------------------------------------------------------------
002300*   CHANGE LOG
002400*-----------------------------------------------------------------
002500*   90/07/02  PWYNN     ORIGINAL CODING - SUMMARY PAGE ONLY        *
002600*                       (TKT DLR-081)                             *
002700*   92/02/11  KTORRES   ADDED THE TREND LISTING SECTION, TREND-N   *
002800*                       DEFAULTS TO 12 PERIODS (TKT DLR-085)       *
002900*   94/05/24  LANDRADE  ADDED THE METRIC-SELECTION PARAMETER SO    *
003000*                       MARKETING CAN SWITCH THE TREND COLUMN      *
003100*                       WITHOUT A RECOMPILE (TKT DLR-128)          *
003200*   96/03/25  PWYNN     TREND LISTING NOW SKIPS PERIODS STILL      *
003300*                       PENDING/COMPUTING IN THE REGISTRY (TKT     *
003400*                       DLR-151)                                   *
003500*   98/10/12  KTORRES   Y2K REVIEW - PERIOD KEYS ALREADY 4-        *
003600*                       POSITION YEAR TEXT, NO CHANGE REQUIRED     *
003700*                       (TKT Y2K-04)                               *
003800*-----------------------------------------------------------------
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SNAPSHOT   ASSIGN TO SNAPFILE
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE  IS DYNAMIC
005200         RECORD KEY   IS PSN-KEY
005300         FILE STATUS  IS WS-SNAPSHOT-STATUS.
005400     SELECT PERIODREG  ASSIGN TO PERDFILE
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE  IS DYNAMIC
005700         RECORD KEY   IS PRG-KEY
005800         FILE STATUS  IS WS-PERIODREG-STATUS.
005900     SELECT REPORT     ASSIGN TO RPTFILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS WS-REPORT-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  SNAPSHOT
006700     RECORDING MODE IS F.
006800 COPY PSNAPSHT.
006900*
007000 FD  PERIODREG
007100     RECORDING MODE IS F.
007200 COPY PERIODRG.
007300*
007400 FD  REPORT
007500     RECORD CONTAINS 100 CHARACTERS
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS RPT-REC.
007800 01  RPT-REC                      PIC X(100).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  MISC-FIELDS.
008300     05  PARA-NAME                PIC X(30).
008400*
008500 01  FILE-STATUS-FIELDS.
008600     05  WS-SNAPSHOT-STATUS       PIC X(2)  VALUE SPACES.
008700         88  WS-SNAPSHOT-OK           VALUE '00'.
008800     05  WS-PERIODREG-STATUS      PIC X(2)  VALUE SPACES.
008900         88  WS-PERIODREG-OK          VALUE '00'.
009000     05  WS-REPORT-STATUS         PIC X(2)  VALUE SPACES.
009100         88  WS-REPORT-OK             VALUE '00'.
009200*
009300 01  SWITCHES.
009400     05  WS-SNP-EOF               PIC X(1)  VALUE 'N'.
009500     05  WS-PRG-EOF               PIC X(1)  VALUE 'N'.
009600*
009700 01  RUN-PARAMETERS.
009800     05  WS-PARM-PERIOD-TYPE      PIC X(7)  VALUE 'WEEK   '.
009900     05  WS-PARM-PERIOD-KEY       PIC X(8)  VALUE SPACES.
010000     05  WS-PARM-TREND-N          PIC 9(3)  COMP  VALUE 0.
010100     05  WS-PARM-METRIC           PIC X(8)  VALUE 'CONNRATE'.
010200         88  WS-METRIC-CONN-RATE      VALUE 'CONNRATE'.
010300         88  WS-METRIC-AVG-DURN       VALUE 'AVGDURN '.
010400         88  WS-METRIC-AVG-RNDS       VALUE 'AVGRNDS '.
010500         88  WS-METRIC-TOT-CALLS      VALUE 'TOTCALLS'.
010600         88  WS-METRIC-POS-RATE       VALUE 'POSRATE '.
010700         88  WS-METRIC-NEG-RATE       VALUE 'NEGRATE '.
010800 01  WS-PARM-PERIOD-KEY-R REDEFINES WS-PARM-PERIOD-KEY.
010900     05  WS-PARM-KEY-YYYY         PIC X(4).
011000     05  WS-PARM-KEY-DASH         PIC X(1).
011100     05  WS-PARM-KEY-SUFFIX       PIC X(3).
011200*
011300 01  SYSTEM-DATE-AND-TIME.
011400     05  CURRENT-DATE-FLD.
011500         10  CURRENT-YEAR         PIC 9(2).
011600         10  CURRENT-MONTH        PIC 9(2).
011700         10  CURRENT-DAY          PIC 9(2).
011800     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FLD PIC 9(6).
011900*
012000******************************************************************
012100*   PERIOD SUMMARY ACCUMULATORS                                   *
012200******************************************************************
012300 01  WS-SUM-FIELDS.
012400     05  WS-SUM-CUST-COUNT        PIC 9(6)  COMP-3 VALUE 0.
012500     05  WS-SUM-TOTAL-CALLS       PIC 9(9)  COMP-3 VALUE 0.
012600     05  WS-SUM-CONNECTED-CALLS   PIC 9(9)  COMP-3 VALUE 0.
012700     05  WS-SUM-CONNECT-RATE      PIC 9(6)V9(4) COMP-3 VALUE 0.
012800     05  WS-SUM-TOTAL-DURATION    PIC 9(9)  COMP-3 VALUE 0.
012900     05  WS-SUM-AVG-DURATION      PIC 9(9)V9(2) COMP-3 VALUE 0.
013000     05  WS-SUM-AVG-ROUNDS        PIC 9(7)V9(2) COMP-3 VALUE 0.
013100     05  WS-SUM-LEVEL-A           PIC 9(6)  COMP-3 VALUE 0.
013200     05  WS-SUM-LEVEL-B           PIC 9(6)  COMP-3 VALUE 0.
013300     05  WS-SUM-LEVEL-C           PIC 9(6)  COMP-3 VALUE 0.
013400     05  WS-SUM-LEVEL-D           PIC 9(6)  COMP-3 VALUE 0.
013500     05  WS-SUM-LEVEL-E           PIC 9(6)  COMP-3 VALUE 0.
013600     05  WS-SUM-LEVEL-F           PIC 9(6)  COMP-3 VALUE 0.
013700     05  WS-SUM-ROBOT-HANGUP      PIC 9(6)  COMP-3 VALUE 0.
013800     05  WS-SUM-USER-HANGUP       PIC 9(6)  COMP-3 VALUE 0.
013900     05  WS-SUM-POSITIVE          PIC 9(6)  COMP-3 VALUE 0.
014000     05  WS-SUM-NEUTRAL           PIC 9(6)  COMP-3 VALUE 0.
014100     05  WS-SUM-NEGATIVE          PIC 9(6)  COMP-3 VALUE 0.
014200     05  WS-SUM-SENT-SCORE        PIC 9(6)V9(4) COMP-3 VALUE 0.
014300     05  WS-SUM-HIGH-COMPLAINT    PIC 9(6)  COMP-3 VALUE 0.
014400     05  WS-SUM-MED-COMPLAINT     PIC 9(6)  COMP-3 VALUE 0.
014500     05  WS-SUM-LOW-COMPLAINT     PIC 9(6)  COMP-3 VALUE 0.
014600     05  WS-SUM-HIGH-CHURN        PIC 9(6)  COMP-3 VALUE 0.
014700     05  WS-SUM-MED-CHURN         PIC 9(6)  COMP-3 VALUE 0.
014800     05  WS-SUM-LOW-CHURN         PIC 9(6)  COMP-3 VALUE 0.
014900*
015000******************************************************************
015100*   TREND WINDOW - COMPLETED PERIODS OF THE RUN'S PERIOD TYPE     *
015200******************************************************************
015300 01  WS-PT-COUNT                  PIC 9(4)  COMP VALUE 0.
015400 01  WS-PERIOD-TABLE.
015500     05  WS-PT-ENTRY
015600             OCCURS 1 TO 500 TIMES DEPENDING ON WS-PT-COUNT
015700             INDEXED BY WS-PT-IDX.
015800         10  WS-PT-PERIOD-KEY     PIC X(8).
015900 01  WS-TREND-START-IDX           PIC 9(4)  COMP VALUE 0.
016000 01  WS-TREND-PRINTED-CT          PIC 9(4)  COMP VALUE 0.
016100*
016200 01  WS-TREND-PERIOD-KEY          PIC X(8)  VALUE SPACES.
016300 01  WS-TREND-PERIOD-KEY-R REDEFINES WS-TREND-PERIOD-KEY.
016400     05  WS-TPK-YYYY              PIC X(4).
016500     05  WS-TPK-DASH              PIC X(1).
016600     05  WS-TPK-SUFFIX            PIC X(3).
016700*
016800 01  WS-TREND-WORK.
016900     05  WS-TW-TOTAL-CALLS        PIC 9(9)  COMP-3 VALUE 0.
017000     05  WS-TW-CONNECTED-CALLS    PIC 9(9)  COMP-3 VALUE 0.
017100     05  WS-TW-TOTAL-DURATION     PIC 9(9)  COMP-3 VALUE 0.
017200     05  WS-TW-TOTAL-ROUNDS       PIC 9(9)  COMP-3 VALUE 0.
017300     05  WS-TW-POSITIVE           PIC 9(9)  COMP-3 VALUE 0.
017400     05  WS-TW-NEUTRAL            PIC 9(9)  COMP-3 VALUE 0.
017500     05  WS-TW-NEGATIVE           PIC 9(9)  COMP-3 VALUE 0.
017600     05  WS-TW-SENT-TOTAL         PIC 9(9)  COMP-3 VALUE 0.
017700     05  WS-TW-VALUE              PIC 9(7)V9(4) COMP-3 VALUE 0.
017800*
017900******************************************************************
018000*   REUSABLE PRINT LINES                                          *
018100******************************************************************
018200 01  WS-L-BLANK                   PIC X(100) VALUE SPACES.
018300*
018400 01  WS-L-TITLE.
018500     05  FILLER               PIC X(30) VALUE SPACES.
018600     05  FILLER               PIC X(40)
018700             VALUE 'CUSTOMER PORTRAIT PERIOD SUMMARY'.
018800     05  FILLER               PIC X(30) VALUE SPACES.
018900*
019000 01  WS-L-PERIOD.
019100     05  FILLER               PIC X(12) VALUE 'PERIOD TYPE:'.
019200     05  WS-LP-TYPE           PIC X(7)  VALUE SPACES.
019300     05  FILLER               PIC X(4)  VALUE SPACES.
019400     05  FILLER               PIC X(12) VALUE 'PERIOD KEY: '.
019500     05  WS-LP-KEY            PIC X(8)  VALUE SPACES.
019600     05  FILLER               PIC X(57) VALUE SPACES.
019700*
019800 01  WS-L-COUNT-LINE.
019900     05  WS-LC-LABEL          PIC X(40) VALUE SPACES.
020000     05  WS-LC-VALUE          PIC ZZZ,ZZZ,ZZ9.
020100     05  FILLER               PIC X(49) VALUE SPACES.
020200*
020300 01  WS-L-RATE-LINE.
020400     05  WS-LR-LABEL          PIC X(40) VALUE SPACES.
020500     05  WS-LR-VALUE          PIC Z9.9999.
020600     05  FILLER               PIC X(53) VALUE SPACES.
020700*
020800 01  WS-L-DURATION-LINE.
020900     05  WS-LD-LABEL          PIC X(40) VALUE SPACES.
021000     05  WS-LD-VALUE          PIC ZZZ,ZZ9.99.
021100     05  FILLER               PIC X(50) VALUE SPACES.
021200*
021300 01  WS-L-TREND-TITLE.
021400     05  FILLER               PIC X(30) VALUE SPACES.
021500     05  FILLER               PIC X(40)
021600             VALUE 'PERIOD TREND LISTING'.
021700     05  FILLER               PIC X(30) VALUE SPACES.
021800*
021900 01  WS-L-TREND-HEADER.
022000     05  FILLER               PIC X(15) VALUE 'PERIOD-KEY'.
022100     05  FILLER               PIC X(15) VALUE 'VALUE'.
022200     05  FILLER               PIC X(70) VALUE SPACES.
022300*
022400 01  WS-L-TREND-DETAIL.
022500     05  WS-LT-PERIOD-KEY     PIC X(15) VALUE SPACES.
022600     05  WS-LT-VALUE          PIC Z(6)9.9999.
022700     05  FILLER               PIC X(70) VALUE SPACES.
022800*
022900 01  WS-L-TREND-TOTAL.
023000     05  FILLER               PIC X(24)
023100             VALUE 'TOTAL PERIODS PRINTED = '.
023200     05  WS-LT-TOTAL-COUNT    PIC ZZ9.
023300     05  FILLER               PIC X(73) VALUE SPACES.
023400*
024200******************************************************************
024300 PROCEDURE DIVISION.
024400******************************************************************
024500*
024600 000-MAIN-RTN.
024700     PERFORM 010-GET-PARMS-RTN     THRU 010-EXIT.
024800     PERFORM 700-OPEN-FILES-RTN    THRU 700-EXIT.
024900     PERFORM 100-PERIOD-SUMMARY-RTN THRU 100-EXIT.
025000     PERFORM 200-TREND-RTN         THRU 200-EXIT.
025100     PERFORM 800-CLOSE-FILES-RTN   THRU 800-EXIT.
025200     DISPLAY 'RPTGEN PERIOD KEY = ' WS-PARM-PERIOD-KEY.
025300     DISPLAY 'RPTGEN TREND ROWS = ' WS-TREND-PRINTED-CT.
025400     GOBACK.
025500*
025600******************************************************************
025700*   PARAMETERS                                                    *
025800******************************************************************
025900 010-GET-PARMS-RTN.
026000     MOVE '010-GET-PARMS-RTN' TO PARA-NAME.
026100     ACCEPT WS-PARM-PERIOD-TYPE FROM SYSIN.
026200     ACCEPT WS-PARM-PERIOD-KEY  FROM SYSIN.
026300     ACCEPT WS-PARM-TREND-N     FROM SYSIN.
026400     ACCEPT WS-PARM-METRIC      FROM SYSIN.
026500     IF WS-PARM-TREND-N = 0
026600         MOVE 12 TO WS-PARM-TREND-N
026700     END-IF.
026800     ACCEPT CURRENT-DATE-FLD FROM DATE.
026900     DISPLAY 'RPTGEN RUN STAMP     = ' CURRENT-DATE-NUM.
027000 010-EXIT.
027100     EXIT.
027200*
027300******************************************************************
027400*   PERIOD SUMMARY PAGE                                           *
027500******************************************************************
027600 100-PERIOD-SUMMARY-RTN.
027700     MOVE '100-PERIOD-SUMMARY-RTN' TO PARA-NAME.
027800     INITIALIZE WS-SUM-FIELDS.
027900     MOVE LOW-VALUES TO PSN-KEY.
028000     START SNAPSHOT KEY IS NOT LESS THAN PSN-KEY
028100         INVALID KEY MOVE 'Y' TO WS-SNP-EOF
028200     END-START.
028300     MOVE 'N' TO WS-SNP-EOF.
028400     PERFORM 105-READ-SNAPSHOT-NEXT-RTN THRU 105-EXIT.
028500     PERFORM 110-ACCUM-SUMMARY-RTN THRU 110-EXIT
028600         UNTIL WS-SNP-EOF = 'Y'.
028700     PERFORM 120-PRINT-SUMMARY-PAGE-RTN THRU 120-EXIT.
028800 100-EXIT.
028900     EXIT.
029000*
029100 105-READ-SNAPSHOT-NEXT-RTN.
029200     READ SNAPSHOT NEXT RECORD
029300         AT END MOVE 'Y' TO WS-SNP-EOF
029400     END-READ.
029500 105-EXIT.
029600     EXIT.
029700*
029800 110-ACCUM-SUMMARY-RTN.
029900     IF PSN-PERIOD-TYPE = WS-PARM-PERIOD-TYPE
030000        AND PSN-PERIOD-KEY = WS-PARM-PERIOD-KEY
030100         ADD 1                    TO WS-SUM-CUST-COUNT
030200         ADD PSN-TOTAL-CALLS      TO WS-SUM-TOTAL-CALLS
030300         ADD PSN-CONNECTED-CALLS  TO WS-SUM-CONNECTED-CALLS
030400         ADD PSN-CONNECT-RATE     TO WS-SUM-CONNECT-RATE
030500         ADD PSN-TOTAL-DURATION   TO WS-SUM-TOTAL-DURATION
030600         ADD PSN-AVG-DURATION     TO WS-SUM-AVG-DURATION
030700         ADD PSN-AVG-ROUNDS       TO WS-SUM-AVG-ROUNDS
030800         ADD PSN-LEVEL-A-COUNT    TO WS-SUM-LEVEL-A
030900         ADD PSN-LEVEL-B-COUNT    TO WS-SUM-LEVEL-B
031000         ADD PSN-LEVEL-C-COUNT    TO WS-SUM-LEVEL-C
031100         ADD PSN-LEVEL-D-COUNT    TO WS-SUM-LEVEL-D
031200         ADD PSN-LEVEL-E-COUNT    TO WS-SUM-LEVEL-E
031300         ADD PSN-LEVEL-F-COUNT    TO WS-SUM-LEVEL-F
031400         ADD PSN-ROBOT-HANGUP     TO WS-SUM-ROBOT-HANGUP
031500         ADD PSN-USER-HANGUP      TO WS-SUM-USER-HANGUP
031600         ADD PSN-POSITIVE-COUNT   TO WS-SUM-POSITIVE
031700         ADD PSN-NEUTRAL-COUNT    TO WS-SUM-NEUTRAL
031800         ADD PSN-NEGATIVE-COUNT   TO WS-SUM-NEGATIVE
031900         ADD PSN-AVG-SENT-SCORE   TO WS-SUM-SENT-SCORE
032000         ADD PSN-HIGH-COMPLAINT   TO WS-SUM-HIGH-COMPLAINT
032100         ADD PSN-MED-COMPLAINT    TO WS-SUM-MED-COMPLAINT
032200         ADD PSN-LOW-COMPLAINT    TO WS-SUM-LOW-COMPLAINT
032300         ADD PSN-HIGH-CHURN       TO WS-SUM-HIGH-CHURN
032400         ADD PSN-MED-CHURN        TO WS-SUM-MED-CHURN
032500         ADD PSN-LOW-CHURN        TO WS-SUM-LOW-CHURN
032600     END-IF.
032700     PERFORM 105-READ-SNAPSHOT-NEXT-RTN THRU 105-EXIT.
032800 110-EXIT.
032900     EXIT.
033000*
033100******************************************************************
033200*   PRINT THE SUMMARY PAGE - MEANS OF THE SNAPSHOT RATES/AVERAGES *
033300******************************************************************
033400 120-PRINT-SUMMARY-PAGE-RTN.
033500     MOVE '120-PRINT-SUMMARY-PAGE-RTN' TO PARA-NAME.
033600     WRITE RPT-REC FROM WS-L-TITLE AFTER ADVANCING PAGE.
033700     MOVE WS-PARM-PERIOD-TYPE TO WS-LP-TYPE.
033800     MOVE WS-PARM-PERIOD-KEY  TO WS-LP-KEY.
033900     WRITE RPT-REC FROM WS-L-PERIOD AFTER ADVANCING 2 LINES.
034000     WRITE RPT-REC FROM WS-L-BLANK  AFTER ADVANCING 1 LINES.
034100     MOVE 'CUSTOMERS IN PERIOD' TO WS-LC-LABEL.
034200     MOVE WS-SUM-CUST-COUNT     TO WS-LC-VALUE.
034300     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
034400     MOVE 'TOTAL CALLS'         TO WS-LC-LABEL.
034500     MOVE WS-SUM-TOTAL-CALLS    TO WS-LC-VALUE.
034600     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
034700     MOVE 'CONNECTED CALLS'     TO WS-LC-LABEL.
034800     MOVE WS-SUM-CONNECTED-CALLS TO WS-LC-VALUE.
034900     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
035000     MOVE 'CONNECT RATE (MEAN OF SNAPSHOTS)' TO WS-LR-LABEL.
035100     IF WS-SUM-CUST-COUNT > 0
035200         COMPUTE WS-LR-VALUE ROUNDED =
035300             WS-SUM-CONNECT-RATE / WS-SUM-CUST-COUNT
035400     ELSE
035500         MOVE 0 TO WS-LR-VALUE
035600     END-IF.
035700     PERFORM 130-WRITE-RATE-LINE-RTN THRU 130-EXIT.
035800     MOVE 'TOTAL DURATION (SECONDS)' TO WS-LC-LABEL.
035900     MOVE WS-SUM-TOTAL-DURATION TO WS-LC-VALUE.
036000     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
036100     MOVE 'AVG DURATION (MEAN OF SNAPSHOTS)' TO WS-LD-LABEL.
036200     IF WS-SUM-CUST-COUNT > 0
036300         COMPUTE WS-LD-VALUE ROUNDED =
036400             WS-SUM-AVG-DURATION / WS-SUM-CUST-COUNT
036500     ELSE
036600         MOVE 0 TO WS-LD-VALUE
036700     END-IF.
036800     PERFORM 135-WRITE-DURATION-LINE-RTN THRU 135-EXIT.
036900     MOVE 'AVG ROUNDS (MEAN OF SNAPSHOTS)' TO WS-LD-LABEL.
037000     IF WS-SUM-CUST-COUNT > 0
037100         COMPUTE WS-LD-VALUE ROUNDED =
037200             WS-SUM-AVG-ROUNDS / WS-SUM-CUST-COUNT
037300     ELSE
037400         MOVE 0 TO WS-LD-VALUE
037500     END-IF.
037600     PERFORM 135-WRITE-DURATION-LINE-RTN THRU 135-EXIT.
037700     WRITE RPT-REC FROM WS-L-BLANK AFTER ADVANCING 1 LINES.
037800     MOVE 'INTENT LEVEL A COUNT'  TO WS-LC-LABEL.
037900     MOVE WS-SUM-LEVEL-A          TO WS-LC-VALUE.
038000     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
038100     MOVE 'INTENT LEVEL B COUNT'  TO WS-LC-LABEL.
038200     MOVE WS-SUM-LEVEL-B          TO WS-LC-VALUE.
038300     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
038400     MOVE 'INTENT LEVEL C COUNT'  TO WS-LC-LABEL.
038500     MOVE WS-SUM-LEVEL-C          TO WS-LC-VALUE.
038600     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
038700     MOVE 'INTENT LEVEL D COUNT'  TO WS-LC-LABEL.
038800     MOVE WS-SUM-LEVEL-D          TO WS-LC-VALUE.
038900     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
039000     MOVE 'INTENT LEVEL E COUNT'  TO WS-LC-LABEL.
039100     MOVE WS-SUM-LEVEL-E          TO WS-LC-VALUE.
039200     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
039300     MOVE 'INTENT LEVEL F COUNT'  TO WS-LC-LABEL.
039400     MOVE WS-SUM-LEVEL-F          TO WS-LC-VALUE.
039500     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
039600     WRITE RPT-REC FROM WS-L-BLANK AFTER ADVANCING 1 LINES.
039700     MOVE 'ROBOT HANGUP COUNT'    TO WS-LC-LABEL.
039800     MOVE WS-SUM-ROBOT-HANGUP     TO WS-LC-VALUE.
039900     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
040000     MOVE 'USER HANGUP COUNT'     TO WS-LC-LABEL.
040100     MOVE WS-SUM-USER-HANGUP      TO WS-LC-VALUE.
040200     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
040300     WRITE RPT-REC FROM WS-L-BLANK AFTER ADVANCING 1 LINES.
040400     MOVE 'POSITIVE SENTIMENT COUNT' TO WS-LC-LABEL.
040500     MOVE WS-SUM-POSITIVE            TO WS-LC-VALUE.
040600     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
040700     MOVE 'NEUTRAL SENTIMENT COUNT'  TO WS-LC-LABEL.
040800     MOVE WS-SUM-NEUTRAL             TO WS-LC-VALUE.
040900     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
041000     MOVE 'NEGATIVE SENTIMENT COUNT' TO WS-LC-LABEL.
041100     MOVE WS-SUM-NEGATIVE            TO WS-LC-VALUE.
041200     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
041300     MOVE 'AVG SENTIMENT SCORE (MEAN OF SNAPSHOTS)' TO WS-LR-LABEL.
041400     IF WS-SUM-CUST-COUNT > 0
041500         COMPUTE WS-LR-VALUE ROUNDED =
041600             WS-SUM-SENT-SCORE / WS-SUM-CUST-COUNT
041700     ELSE
041800         MOVE 0.5 TO WS-LR-VALUE
041900     END-IF.
042000     PERFORM 130-WRITE-RATE-LINE-RTN THRU 130-EXIT.
042100     WRITE RPT-REC FROM WS-L-BLANK AFTER ADVANCING 1 LINES.
042200     MOVE 'HIGH COMPLAINT-RISK COUNT'   TO WS-LC-LABEL.
042300     MOVE WS-SUM-HIGH-COMPLAINT         TO WS-LC-VALUE.
042400     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
042500     MOVE 'MEDIUM COMPLAINT-RISK COUNT' TO WS-LC-LABEL.
042600     MOVE WS-SUM-MED-COMPLAINT          TO WS-LC-VALUE.
042700     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
042800     MOVE 'LOW COMPLAINT-RISK COUNT'    TO WS-LC-LABEL.
042900     MOVE WS-SUM-LOW-COMPLAINT          TO WS-LC-VALUE.
043000     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
043100     MOVE 'HIGH CHURN-RISK COUNT'       TO WS-LC-LABEL.
043200     MOVE WS-SUM-HIGH-CHURN             TO WS-LC-VALUE.
043300     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
043400     MOVE 'MEDIUM CHURN-RISK COUNT'     TO WS-LC-LABEL.
043500     MOVE WS-SUM-MED-CHURN              TO WS-LC-VALUE.
043600     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
043700     MOVE 'LOW CHURN-RISK COUNT'        TO WS-LC-LABEL.
043800     MOVE WS-SUM-LOW-CHURN              TO WS-LC-VALUE.
043900     PERFORM 125-WRITE-COUNT-LINE-RTN THRU 125-EXIT.
044000 120-EXIT.
044100     EXIT.
044200*
044300 125-WRITE-COUNT-LINE-RTN.
044400     WRITE RPT-REC FROM WS-L-COUNT-LINE AFTER ADVANCING 1 LINES.
044500 125-EXIT.
044600     EXIT.
044700*
044800 130-WRITE-RATE-LINE-RTN.
044900     WRITE RPT-REC FROM WS-L-RATE-LINE AFTER ADVANCING 1 LINES.
045000 130-EXIT.
045100     EXIT.
045200*
045300 135-WRITE-DURATION-LINE-RTN.
045400     WRITE RPT-REC FROM WS-L-DURATION-LINE AFTER ADVANCING 1 LINES.
045500 135-EXIT.
045600     EXIT.
045700*
045800******************************************************************
045900*   TREND LISTING                                                 *
046000******************************************************************
046100 200-TREND-RTN.
046200     MOVE '200-TREND-RTN' TO PARA-NAME.
046300     MOVE 0 TO WS-PT-COUNT WS-TREND-PRINTED-CT.
046400     PERFORM 210-LOAD-PERIOD-TABLE-RTN THRU 210-EXIT.
046500     IF WS-PT-COUNT > 0
046600         WRITE RPT-REC FROM WS-L-TREND-TITLE  AFTER ADVANCING PAGE
046700         WRITE RPT-REC FROM WS-L-TREND-HEADER AFTER ADVANCING 2 LINES
046800         COMPUTE WS-TREND-START-IDX =
046900             WS-PT-COUNT - WS-PARM-TREND-N + 1
047000         IF WS-TREND-START-IDX < 1
047100             MOVE 1 TO WS-TREND-START-IDX
047200         END-IF
047300         PERFORM 220-PRINT-TREND-LINE-RTN THRU 220-EXIT
047400             VARYING WS-PT-IDX FROM WS-TREND-START-IDX BY 1
047500             UNTIL WS-PT-IDX > WS-PT-COUNT
047600         MOVE WS-TREND-PRINTED-CT TO WS-LT-TOTAL-COUNT
047700         WRITE RPT-REC FROM WS-L-TREND-TOTAL AFTER ADVANCING 2 LINES
047800     END-IF.
047900 200-EXIT.
048000     EXIT.
048100*
048200******************************************************************
048300*   BUILD THE LIST OF COMPLETED PERIODS OF THE RUN'S PERIOD TYPE  *
048400******************************************************************
048500 210-LOAD-PERIOD-TABLE-RTN.
048600     MOVE SPACES TO PRG-KEY.
048700     MOVE WS-PARM-PERIOD-TYPE TO PRG-PERIOD-TYPE.
048800     START PERIODREG KEY IS NOT LESS THAN PRG-KEY
048900         INVALID KEY MOVE 'Y' TO WS-PRG-EOF
049000     END-START.
049100     MOVE 'N' TO WS-PRG-EOF.
049200     PERFORM 215-READ-PERIODREG-NEXT-RTN THRU 215-EXIT.
049300     PERFORM 217-STORE-PERIOD-RTN THRU 217-EXIT
049400         UNTIL WS-PRG-EOF = 'Y'.
049500 210-EXIT.
049600     EXIT.
049700*
049800 215-READ-PERIODREG-NEXT-RTN.
049900     READ PERIODREG NEXT RECORD
050000         AT END MOVE 'Y' TO WS-PRG-EOF
050100     END-READ.
050200     IF WS-PRG-EOF NOT = 'Y'
050300        AND PRG-PERIOD-TYPE NOT = WS-PARM-PERIOD-TYPE
050400         MOVE 'Y' TO WS-PRG-EOF
050500     END-IF.
050600 215-EXIT.
050700     EXIT.
050800*
050900 217-STORE-PERIOD-RTN.
051000     IF PRG-COMPLETED AND WS-PT-COUNT < 500
051100         ADD 1 TO WS-PT-COUNT
051200         MOVE PRG-PERIOD-KEY TO WS-PT-PERIOD-KEY (WS-PT-COUNT)
051300     END-IF.
051400     PERFORM 215-READ-PERIODREG-NEXT-RTN THRU 215-EXIT.
051500 217-EXIT.
051600     EXIT.
051700*
051800******************************************************************
051900*   ONE TREND ROW - RE-SCAN SNAPSHOT FOR THAT PERIOD'S TOTALS     *
052000******************************************************************
052100 220-PRINT-TREND-LINE-RTN.
052200     MOVE WS-PT-PERIOD-KEY (WS-PT-IDX) TO WS-TREND-PERIOD-KEY.
052300     INITIALIZE WS-TREND-WORK.
052400     MOVE LOW-VALUES TO PSN-KEY.
052500     START SNAPSHOT KEY IS NOT LESS THAN PSN-KEY
052600         INVALID KEY MOVE 'Y' TO WS-SNP-EOF
052700     END-START.
052800     MOVE 'N' TO WS-SNP-EOF.
052900     PERFORM 105-READ-SNAPSHOT-NEXT-RTN THRU 105-EXIT.
053000     PERFORM 225-ACCUM-TREND-RTN THRU 225-EXIT
053100         UNTIL WS-SNP-EOF = 'Y'.
053200     EVALUATE TRUE
053300         WHEN WS-METRIC-CONN-RATE
053400             IF WS-TW-TOTAL-CALLS > 0
053410                 COMPUTE WS-TW-VALUE ROUNDED =
053420                     WS-TW-CONNECTED-CALLS / WS-TW-TOTAL-CALLS
053600             ELSE
053700                 MOVE 0 TO WS-TW-VALUE
053800             END-IF
053900         WHEN WS-METRIC-AVG-DURN
054000             IF WS-TW-CONNECTED-CALLS > 0
054100                 COMPUTE WS-TW-VALUE ROUNDED =
054200                     WS-TW-TOTAL-DURATION / WS-TW-CONNECTED-CALLS
054300             ELSE
054400                 MOVE 0 TO WS-TW-VALUE
054500             END-IF
054600         WHEN WS-METRIC-AVG-RNDS
054700             IF WS-TW-CONNECTED-CALLS > 0
054800                 COMPUTE WS-TW-VALUE ROUNDED =
054900                     WS-TW-TOTAL-ROUNDS / WS-TW-CONNECTED-CALLS
055000             ELSE
055100                 MOVE 0 TO WS-TW-VALUE
055200             END-IF
055300         WHEN WS-METRIC-TOT-CALLS
055400             MOVE WS-TW-TOTAL-CALLS TO WS-TW-VALUE
055500         WHEN WS-METRIC-POS-RATE
055600             IF WS-TW-SENT-TOTAL > 0
055700                 COMPUTE WS-TW-VALUE ROUNDED =
055800                     WS-TW-POSITIVE / WS-TW-SENT-TOTAL
055900             ELSE
056000                 MOVE 0 TO WS-TW-VALUE
056100             END-IF
056200         WHEN WS-METRIC-NEG-RATE
056300             IF WS-TW-SENT-TOTAL > 0
056400                 COMPUTE WS-TW-VALUE ROUNDED =
056500                     WS-TW-NEGATIVE / WS-TW-SENT-TOTAL
056600             ELSE
056700                 MOVE 0 TO WS-TW-VALUE
056800             END-IF
056900         WHEN OTHER
057000             MOVE 0 TO WS-TW-VALUE
057100     END-EVALUATE.
057200     MOVE WS-TREND-PERIOD-KEY TO WS-LT-PERIOD-KEY.
057300     MOVE WS-TW-VALUE         TO WS-LT-VALUE.
057400     WRITE RPT-REC FROM WS-L-TREND-DETAIL AFTER ADVANCING 1 LINES.
057500     ADD 1 TO WS-TREND-PRINTED-CT.
057600 220-EXIT.
057700     EXIT.
057800*
057900 225-ACCUM-TREND-RTN.
058000     IF PSN-PERIOD-TYPE = WS-PARM-PERIOD-TYPE
058100        AND PSN-PERIOD-KEY = WS-TREND-PERIOD-KEY
058200         ADD PSN-TOTAL-CALLS     TO WS-TW-TOTAL-CALLS
058300         ADD PSN-CONNECTED-CALLS TO WS-TW-CONNECTED-CALLS
058400         ADD PSN-TOTAL-DURATION  TO WS-TW-TOTAL-DURATION
058500         ADD PSN-TOTAL-ROUNDS    TO WS-TW-TOTAL-ROUNDS
058600         ADD PSN-POSITIVE-COUNT  TO WS-TW-POSITIVE
058700         ADD PSN-NEUTRAL-COUNT   TO WS-TW-NEUTRAL
058800         ADD PSN-NEGATIVE-COUNT  TO WS-TW-NEGATIVE
058900         COMPUTE WS-TW-SENT-TOTAL =
059000             WS-TW-POSITIVE + WS-TW-NEUTRAL + WS-TW-NEGATIVE
059100     END-IF.
059200     PERFORM 105-READ-SNAPSHOT-NEXT-RTN THRU 105-EXIT.
059300 225-EXIT.
059400     EXIT.
059500*
059600******************************************************************
059700*   FILE OPEN / CLOSE                                             *
059800******************************************************************
059900 700-OPEN-FILES-RTN.
060000     MOVE '700-OPEN-FILES-RTN' TO PARA-NAME.
060100     OPEN INPUT SNAPSHOT PERIODREG.
060200     OPEN OUTPUT REPORT.
060300     IF NOT WS-SNAPSHOT-OK
060400         DISPLAY 'ERROR OPENING SNAPSHOT, RC: ' WS-SNAPSHOT-STATUS
060500     END-IF.
060600     IF NOT WS-PERIODREG-OK
060700         DISPLAY 'ERROR OPENING PERIODREG, RC: ' WS-PERIODREG-STATUS
060800     END-IF.
060900     IF NOT WS-REPORT-OK
061000         DISPLAY 'ERROR OPENING REPORT, RC: ' WS-REPORT-STATUS
061100     END-IF.
061200 700-EXIT.
061300     EXIT.
061400*
061500 800-CLOSE-FILES-RTN.
061600     MOVE '800-CLOSE-FILES-RTN' TO PARA-NAME.
061700     CLOSE SNAPSHOT PERIODREG REPORT.
061800 800-EXIT.
061900     EXIT.
