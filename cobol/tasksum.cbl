000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TASKSUM.
000300 AUTHOR.        K TORRES.
000400 INSTALLATION.  SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/11/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*   PROGRAM TASKSUM - CAMPAIGN (TASK) SUMMARY ROLL-UP BATCH        *
001200*                                                                *
001300*   RUNS IMMEDIATELY BEHIND PORTRAIT FOR THE SAME PERIOD.  READS  *
001400*   THE PERIOD'S CUSTOMER PORTRAIT SNAPSHOTS, GROUPS THEM BY      *
001500*   TASK-ID, AND ROLLS EACH GROUP UP INTO ONE CAMPAIGN SUMMARY    *
001600*   ROW.  TASK DISPLAY NAMES ARE PULLED FROM THE TASKNAMES        *
001700*   REFERENCE FILE, WHICH IS SMALL ENOUGH TO HOLD IN A WORKING-   *
001800*   STORAGE TABLE FOR THE WHOLE RUN.                              *
001900*                                                                *
002000*-----------------------------------------------------------------
002100*   CHANGE LOG
002200*-----------------------------------------------------------------
002300*   90/06/11  KTORRES   ORIGINAL CODING (TKT DLR-076)              *
002400*   92/02/03  LANDRADE  TASK-NAME LOOKUP TABLE RAISED FROM 200 TO  *
002500*                       500 ENTRIES, CAMPAIGN LIST OUTGREW IT      *
002600*                       (TKT DLR-084)                              *
002700*   94/05/17  PWYNN     ADDED THE HIGH-COMPLAINT/HIGH-CHURN        *
002800*                       CUSTOMER COUNTS AND RATES (TKT DLR-127)    *
002900*   96/03/18  KTORRES   SKIP THE ROLL-UP AND DISPLAY A WARNING IF  *
003000*                       THE PERIOD IS NOT YET COMPLETED IN THE     *
003100*                       REGISTRY, RATHER THAN ROLLING UP A PARTIAL *
003200*                       SET OF SNAPSHOTS (TKT DLR-150)             *
003300*   98/10/06  PWYNN     Y2K REVIEW - PERIOD KEYS ARE ALREADY 4-    *
003400*                       POSITION YEAR TEXT, NO CHANGE REQUIRED     *
003500*                       (TKT Y2K-04)                               *
003600*-----------------------------------------------------------------
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SNAPSHOT   ASSIGN TO SNAPFILE
004800         ORGANIZATION IS INDEXED
004900         ACCESS MODE  IS DYNAMIC
005000         RECORD KEY   IS PSN-KEY
005100         FILE STATUS  IS WS-SNAPSHOT-STATUS.
005200     SELECT SORT-WORK  ASSIGN TO SORTWK2.
005300     SELECT TASKNAMES  ASSIGN TO TASKNM
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS  IS WS-TASKNAMES-STATUS.
005600     SELECT PERIODREG  ASSIGN TO PERDFILE
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE  IS DYNAMIC
005900         RECORD KEY   IS PRG-KEY
006000         FILE STATUS  IS WS-PERIODREG-STATUS.
006100     SELECT TASKSUM    ASSIGN TO TSUMFILE
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE  IS DYNAMIC
006400         RECORD KEY   IS TSM-KEY
006500         FILE STATUS  IS WS-TASKSUM-STATUS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  SNAPSHOT
007100     RECORDING MODE IS F.
007200 COPY PSNAPSHT.
007300*
007400 SD  SORT-WORK.
007500 01  SORT-WORK-REC.
007600 COPY PSNAPSHT REPLACING ==PSN-== BY ==TWK-==.
007700*
007800 FD  TASKNAMES
007900     RECORDING MODE IS F.
008000 COPY TASKNAME.
008100*
008200 FD  PERIODREG
008300     RECORDING MODE IS F.
008400 COPY PERIODRG.
008500*
008600 FD  TASKSUM
008700     RECORDING MODE IS F.
008800 COPY CAMPSUM.
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 01  MISC-FIELDS.
009300     05  PARA-NAME                PIC X(30).
009400*
009500 01  FILE-STATUS-FIELDS.
009600     05  WS-SNAPSHOT-STATUS       PIC X(2)  VALUE SPACES.
009700         88  WS-SNAPSHOT-OK           VALUE '00'.
009800     05  WS-TASKNAMES-STATUS      PIC X(2)  VALUE SPACES.
009900         88  WS-TASKNAMES-OK          VALUE '00'.
010000         88  WS-TASKNAMES-EOF         VALUE '10'.
010100     05  WS-PERIODREG-STATUS      PIC X(2)  VALUE SPACES.
010200         88  WS-PERIODREG-OK          VALUE '00'.
010300     05  WS-TASKSUM-STATUS        PIC X(2)  VALUE SPACES.
010400         88  WS-TASKSUM-OK            VALUE '00'.
010500*
010600 01  SWITCHES.
010700     05  WS-SNP-EOF               PIC X(1)  VALUE 'N'.
010800     05  WS-SORT-EOF              PIC X(1)  VALUE 'N'.
010900     05  WS-FIRST-GROUP-SW        PIC X(1)  VALUE 'Y'.
011000     05  WS-PERIOD-READY-SW       PIC X(1)  VALUE 'N'.
011100         88  WS-PERIOD-READY          VALUE 'Y'.
011200*
011300 01  RUN-PARAMETERS.
011400     05  WS-PARM-PERIOD-TYPE      PIC X(7)  VALUE 'WEEK   '.
011500     05  WS-PARM-PERIOD-KEY       PIC X(8)  VALUE SPACES.
011600 01  WS-PARM-PERIOD-KEY-R REDEFINES WS-PARM-PERIOD-KEY.
011700     05  WS-PARM-KEY-YYYY         PIC X(4).
011800     05  WS-PARM-KEY-DASH         PIC X(1).
011900     05  WS-PARM-KEY-SUFFIX       PIC X(3).
012000*
012100 01  RUN-COUNTERS.
012200     05  WS-TASK-COUNT            PIC 9(6)  COMP-3 VALUE 0.
012300*
012400 01  SYSTEM-DATE-AND-TIME.
012500     05  CURRENT-DATE-FLD.
012600         10  CURRENT-YEAR         PIC 9(2).
012700         10  CURRENT-MONTH        PIC 9(2).
012800         10  CURRENT-DAY          PIC 9(2).
012900     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FLD PIC 9(6).
013000*
013100******************************************************************
013200*   TASK-NAME LOOKUP TABLE - LOADED ONCE FROM TASKNAMES            *
013300******************************************************************
013400 01  WS-TNM-COUNT                 PIC 9(4)  COMP VALUE 0.
013500 01  WS-TASKNAME-TABLE.
013600     05  WS-TNM-ENTRY
013700             OCCURS 1 TO 500 TIMES DEPENDING ON WS-TNM-COUNT
013800             INDEXED BY WS-TNM-IDX.
013900         10  WS-TNM-ID            PIC X(36).
014000         10  WS-TNM-NAME          PIC X(64).
014100 01  WS-TNM-FOUND-SW              PIC X(1)  VALUE 'N'.
014150     88  WS-TNM-FOUND                 VALUE 'Y'.
014180*
014200 01  WS-BRK-FIELDS.
014300     05  WS-BRK-TASK-ID           PIC X(36) VALUE SPACES.
014400 01  WS-BRK-TASK-ID-R REDEFINES WS-BRK-FIELDS.
014500     05  WS-BRK-TASK-PREFIX       PIC X(8).
014600     05  WS-BRK-TASK-SUFFIX       PIC X(28).
014700*
014800******************************************************************
014900*   PER-GROUP ACCUMULATORS - RESET AT EACH TASK BREAK              *
015000******************************************************************
015100 01  WS-TASKSUM-ACCUM.
015200     05  WS-ACC-TOTAL-CUSTOMERS   PIC 9(6)  COMP-3 VALUE 0.
015300     05  WS-ACC-TOTAL-CALLS       PIC 9(9)  COMP-3 VALUE 0.
015400     05  WS-ACC-CONNECTED-CALLS   PIC 9(9)  COMP-3 VALUE 0.
015500     05  WS-ACC-SUM-CONNECT-RATE  PIC 9(6)V9(4) COMP-3 VALUE 0.
015600     05  WS-ACC-SUM-AVG-DURATION  PIC 9(9)V9(2) COMP-3 VALUE 0.
015700     05  WS-ACC-SATISFIED-COUNT   PIC 9(6)  COMP-3 VALUE 0.
015800     05  WS-ACC-NEUTRAL-COUNT     PIC 9(6)  COMP-3 VALUE 0.
015900     05  WS-ACC-UNSATISFIED-COUNT PIC 9(6)  COMP-3 VALUE 0.
016000     05  WS-ACC-SUM-SENT-SCORE    PIC 9(6)V9(4) COMP-3 VALUE 0.
016100     05  WS-ACC-HIGH-COMPLAINT-CT PIC 9(6)  COMP-3 VALUE 0.
016200     05  WS-ACC-HIGH-CHURN-CT     PIC 9(6)  COMP-3 VALUE 0.
016300     05  WS-ACC-PERIOD-START      PIC 9(8)  VALUE 0.
016400     05  WS-ACC-PERIOD-END        PIC 9(8)  VALUE 0.
016500     05  WS-ACC-SENTIMENT-TOTAL   PIC 9(9)  COMP-3 VALUE 0.
016600*
016700******************************************************************
016800 PROCEDURE DIVISION.
016900******************************************************************
017000*
017100 000-MAIN-RTN.
017200     PERFORM 010-GET-PARMS-RTN     THRU 010-EXIT.
017300     PERFORM 700-OPEN-FILES-RTN    THRU 700-EXIT.
017400     PERFORM 050-LOAD-TASKNAMES-RTN THRU 050-EXIT.
017500     PERFORM 060-CHECK-REGISTRY-RTN THRU 060-EXIT.
017600     IF WS-PERIOD-READY
017700         SORT SORT-WORK
017800             ON ASCENDING KEY TWK-TASK-ID
017900             INPUT PROCEDURE  IS 300-FILTER-INPUT-RTN THRU 300-EXIT
018000             OUTPUT PROCEDURE IS 400-BUILD-TASKSUMS-RTN THRU 400-EXIT
018100     ELSE
018200         DISPLAY 'TASKSUM SKIPPED - PERIOD NOT COMPLETED IN REGISTRY'
018300     END-IF.
018400     PERFORM 800-CLOSE-FILES-RTN   THRU 800-EXIT.
018500     DISPLAY 'TASKSUM PERIOD KEY = ' WS-PARM-PERIOD-KEY.
018600     DISPLAY 'TASKSUM TASK COUNT = ' WS-TASK-COUNT.
018700     GOBACK.
018800*
018900******************************************************************
019000*   PARAMETERS                                                    *
019100******************************************************************
019200 010-GET-PARMS-RTN.
019300     MOVE '010-GET-PARMS-RTN' TO PARA-NAME.
019400     ACCEPT WS-PARM-PERIOD-TYPE FROM SYSIN.
019500     ACCEPT WS-PARM-PERIOD-KEY  FROM SYSIN.
019600     ACCEPT CURRENT-DATE-FLD FROM DATE.
019700     DISPLAY 'TASKSUM RUN STAMP    = ' CURRENT-DATE-NUM.
019800     DISPLAY 'TASKSUM PERIOD TYPE  = ' WS-PARM-PERIOD-TYPE.
019900     DISPLAY 'TASKSUM PERIOD KEY   = ' WS-PARM-PERIOD-KEY.
020000 010-EXIT.
020100     EXIT.
020200*
020300******************************************************************
020400*   LOAD THE TASK-NAME REFERENCE TABLE                             *
020500******************************************************************
020600 050-LOAD-TASKNAMES-RTN.
020700     MOVE '050-LOAD-TASKNAMES-RTN' TO PARA-NAME.
020800     MOVE 0 TO WS-TNM-COUNT.
020900     PERFORM 055-READ-TASKNAME-RTN THRU 055-EXIT.
021000     PERFORM 057-STORE-TASKNAME-RTN THRU 057-EXIT
021100         UNTIL WS-TASKNAMES-EOF.
021200 050-EXIT.
021300     EXIT.
021400*
021500 055-READ-TASKNAME-RTN.
021600     READ TASKNAMES
021700         AT END SET WS-TASKNAMES-EOF TO TRUE
021800     END-READ.
021900 055-EXIT.
022000     EXIT.
022100*
022200 057-STORE-TASKNAME-RTN.
022300     IF WS-TNM-COUNT < 500
022400         ADD 1 TO WS-TNM-COUNT
022500         MOVE TNM-TASK-ID   TO WS-TNM-ID (WS-TNM-COUNT)
022600         MOVE TNM-TASK-NAME TO WS-TNM-NAME (WS-TNM-COUNT)
022700     END-IF.
022800     PERFORM 055-READ-TASKNAME-RTN THRU 055-EXIT.
022900 057-EXIT.
023000     EXIT.
023100*
023200******************************************************************
023300*   REGISTRY GATE - ONLY ROLL UP A PERIOD THAT HAS COMPLETED       *
023400******************************************************************
023500 060-CHECK-REGISTRY-RTN.
023600     MOVE '060-CHECK-REGISTRY-RTN' TO PARA-NAME.
023700     MOVE WS-PARM-PERIOD-TYPE TO PRG-PERIOD-TYPE.
023800     MOVE WS-PARM-PERIOD-KEY  TO PRG-PERIOD-KEY.
023900     READ PERIODREG
024000         INVALID KEY MOVE 'N' TO WS-PERIOD-READY-SW
024100         NOT INVALID KEY
024200             IF PRG-COMPLETED
024300                 MOVE 'Y' TO WS-PERIOD-READY-SW
024400             ELSE
024500                 MOVE 'N' TO WS-PERIOD-READY-SW
024600             END-IF
024700     END-READ.
024800 060-EXIT.
024900     EXIT.
025000*
025100******************************************************************
025200*   SORT INPUT PROCEDURE - SELECT THE PERIOD'S SNAPSHOTS           *
025300******************************************************************
025400 300-FILTER-INPUT-RTN.
025500     MOVE '300-FILTER-INPUT-RTN' TO PARA-NAME.
025600     OPEN INPUT SNAPSHOT.
025700     MOVE LOW-VALUES TO PSN-KEY.
025800     START SNAPSHOT KEY IS NOT LESS THAN PSN-KEY
025900         INVALID KEY MOVE 'Y' TO WS-SNP-EOF
026000     END-START.
026100     IF WS-SNP-EOF NOT = 'Y'
026200         PERFORM 305-READ-SNAPSHOT-NEXT-RTN THRU 305-EXIT
026300     END-IF.
026400     PERFORM 310-FILTER-ONE-RTN THRU 310-EXIT
026500         UNTIL WS-SNP-EOF = 'Y'.
026600     CLOSE SNAPSHOT.
026700 300-EXIT.
026800     EXIT.
026900*
027000 305-READ-SNAPSHOT-NEXT-RTN.
027100     READ SNAPSHOT NEXT RECORD
027200         AT END MOVE 'Y' TO WS-SNP-EOF
027300     END-READ.
027400 305-EXIT.
027500     EXIT.
027600*
027700 310-FILTER-ONE-RTN.
027800     IF PSN-PERIOD-TYPE = WS-PARM-PERIOD-TYPE
027900        AND PSN-PERIOD-KEY = WS-PARM-PERIOD-KEY
028000         MOVE PORTRAIT-SNAPSHOT-RECORD TO SORT-WORK-REC
028100         RELEASE SORT-WORK-REC
028200     END-IF.
028300     PERFORM 305-READ-SNAPSHOT-NEXT-RTN THRU 305-EXIT.
028400 310-EXIT.
028500     EXIT.
028600*
028700******************************************************************
028800*   SORT OUTPUT PROCEDURE - CONTROL BREAK ON TASK-ID                *
028900******************************************************************
029000 400-BUILD-TASKSUMS-RTN.
029100     MOVE '400-BUILD-TASKSUMS-RTN' TO PARA-NAME.
029200     MOVE 'Y' TO WS-FIRST-GROUP-SW.
029300     MOVE 'N' TO WS-SORT-EOF.
029400     MOVE 0   TO WS-TASK-COUNT.
029500     PERFORM 405-RETURN-SORT-RTN THRU 405-EXIT.
029600     PERFORM 410-PROCESS-SORT-REC-RTN THRU 410-EXIT
029700         UNTIL WS-SORT-EOF = 'Y'.
029800     IF WS-FIRST-GROUP-SW = 'N'
029900         PERFORM 450-FINISH-GROUP-RTN THRU 450-EXIT
030000     END-IF.
030100 400-EXIT.
030200     EXIT.
030300*
030400 405-RETURN-SORT-RTN.
030500     RETURN SORT-WORK
030600         AT END MOVE 'Y' TO WS-SORT-EOF
030700     END-RETURN.
030800 405-EXIT.
030900     EXIT.
031000*
031100 410-PROCESS-SORT-REC-RTN.
031200     IF WS-FIRST-GROUP-SW = 'Y'
031300         PERFORM 420-START-GROUP-RTN THRU 420-EXIT
031400     ELSE
031500         IF TWK-TASK-ID NOT = WS-BRK-TASK-ID
031600             PERFORM 450-FINISH-GROUP-RTN THRU 450-EXIT
031700             PERFORM 420-START-GROUP-RTN  THRU 420-EXIT
031800         END-IF
031900     END-IF.
032000     PERFORM 430-ACCUM-SNAPSHOT-RTN THRU 430-EXIT.
032100     PERFORM 405-RETURN-SORT-RTN    THRU 405-EXIT.
032200 410-EXIT.
032300     EXIT.
032400*
032500 420-START-GROUP-RTN.
032600     MOVE 'N' TO WS-FIRST-GROUP-SW.
032700     MOVE TWK-TASK-ID TO WS-BRK-TASK-ID.
032710     DISPLAY 'TASKSUM STARTING TASK PFX ' WS-BRK-TASK-PREFIX
032720         ' SFX ' WS-BRK-TASK-SUFFIX.
032800     INITIALIZE WS-TASKSUM-ACCUM.
032900     MOVE TWK-PERIOD-START TO WS-ACC-PERIOD-START.
033000     MOVE TWK-PERIOD-END   TO WS-ACC-PERIOD-END.
033100 420-EXIT.
033200     EXIT.
033300*
033400******************************************************************
033500*   ACCUMULATE ONE CUSTOMER SNAPSHOT INTO THE CURRENT TASK GROUP   *
033600******************************************************************
033700 430-ACCUM-SNAPSHOT-RTN.
033800     ADD 1 TO WS-ACC-TOTAL-CUSTOMERS.
033900     ADD TWK-TOTAL-CALLS     TO WS-ACC-TOTAL-CALLS.
034000     ADD TWK-CONNECTED-CALLS TO WS-ACC-CONNECTED-CALLS.
034100     ADD TWK-CONNECT-RATE    TO WS-ACC-SUM-CONNECT-RATE.
034200     ADD TWK-AVG-DURATION    TO WS-ACC-SUM-AVG-DURATION.
034300     ADD TWK-POSITIVE-COUNT  TO WS-ACC-SATISFIED-COUNT.
034400     ADD TWK-NEUTRAL-COUNT   TO WS-ACC-NEUTRAL-COUNT.
034500     ADD TWK-NEGATIVE-COUNT  TO WS-ACC-UNSATISFIED-COUNT.
034600     ADD TWK-AVG-SENT-SCORE  TO WS-ACC-SUM-SENT-SCORE.
034700     IF TWK-HIGH-COMPLAINT > 0
034800         ADD 1 TO WS-ACC-HIGH-COMPLAINT-CT
034900     END-IF.
035000     IF TWK-HIGH-CHURN > 0
035100         ADD 1 TO WS-ACC-HIGH-CHURN-CT
035200     END-IF.
035300 430-EXIT.
035400     EXIT.
035500*
035600******************************************************************
035700*   CLOSE OUT THE CURRENT TASK GROUP - UPSERT TASKSUM              *
035800******************************************************************
035900 450-FINISH-GROUP-RTN.
036000     MOVE '450-FINISH-GROUP-RTN' TO PARA-NAME.
036100     MOVE WS-BRK-TASK-ID      TO TSM-TASK-ID.
036200     MOVE WS-PARM-PERIOD-TYPE TO TSM-PERIOD-TYPE.
036300     MOVE WS-PARM-PERIOD-KEY  TO TSM-PERIOD-KEY.
036400     MOVE WS-ACC-PERIOD-START TO TSM-PERIOD-START.
036500     MOVE WS-ACC-PERIOD-END   TO TSM-PERIOD-END.
036600     PERFORM 460-LOOKUP-TASKNAME-RTN THRU 460-EXIT.
036700     MOVE WS-ACC-TOTAL-CUSTOMERS TO TSM-TOTAL-CUSTOMERS.
036800     MOVE WS-ACC-TOTAL-CALLS     TO TSM-TOTAL-CALLS.
036900     MOVE WS-ACC-CONNECTED-CALLS TO TSM-CONNECTED-CALLS.
037000     COMPUTE TSM-CONNECT-RATE ROUNDED =
037100         WS-ACC-SUM-CONNECT-RATE / WS-ACC-TOTAL-CUSTOMERS.
037200     COMPUTE TSM-AVG-DURATION ROUNDED =
037300         WS-ACC-SUM-AVG-DURATION / WS-ACC-TOTAL-CUSTOMERS.
037400     MOVE WS-ACC-SATISFIED-COUNT   TO TSM-SATISFIED-COUNT.
037500     MOVE WS-ACC-NEUTRAL-COUNT     TO TSM-NEUTRAL-COUNT.
037600     MOVE WS-ACC-UNSATISFIED-COUNT TO TSM-UNSATISFIED-COUNT.
037700     COMPUTE WS-ACC-SENTIMENT-TOTAL =
037800         WS-ACC-SATISFIED-COUNT + WS-ACC-NEUTRAL-COUNT
037900             + WS-ACC-UNSATISFIED-COUNT.
038000     IF WS-ACC-SENTIMENT-TOTAL > 0
038100         COMPUTE TSM-SATISFIED-RATE ROUNDED =
038200             WS-ACC-SATISFIED-COUNT / WS-ACC-SENTIMENT-TOTAL
038300     ELSE
038400         MOVE 0 TO TSM-SATISFIED-RATE
038500     END-IF.
038600     IF WS-ACC-TOTAL-CUSTOMERS > 0
038700         COMPUTE TSM-AVG-SENT-SCORE ROUNDED =
038800             WS-ACC-SUM-SENT-SCORE / WS-ACC-TOTAL-CUSTOMERS
038900     ELSE
039000         MOVE 0.5 TO TSM-AVG-SENT-SCORE
039100     END-IF.
039200     MOVE WS-ACC-HIGH-COMPLAINT-CT TO TSM-HIGH-COMPLAINT-CUST.
039300     COMPUTE TSM-HIGH-COMPLAINT-RATE ROUNDED =
039400         WS-ACC-HIGH-COMPLAINT-CT / WS-ACC-TOTAL-CUSTOMERS.
039500     MOVE WS-ACC-HIGH-CHURN-CT     TO TSM-HIGH-CHURN-CUST.
039600     COMPUTE TSM-HIGH-CHURN-RATE ROUNDED =
039700         WS-ACC-HIGH-CHURN-CT / WS-ACC-TOTAL-CUSTOMERS.
039800     READ TASKSUM
039900         INVALID KEY WRITE CAMPAIGN-SUMMARY-RECORD
040000         NOT INVALID KEY REWRITE CAMPAIGN-SUMMARY-RECORD
040100     END-READ.
040200     ADD 1 TO WS-TASK-COUNT.
040300 450-EXIT.
040400     EXIT.
040500*
040600******************************************************************
040700*   TASK-NAME LOOKUP - LINEAR SEARCH OF THE WORKING TABLE          *
040800******************************************************************
040900 460-LOOKUP-TASKNAME-RTN.
041000     MOVE 'N' TO WS-TNM-FOUND-SW.
041100     SET WS-TNM-IDX TO 1.
041200     SEARCH WS-TNM-ENTRY VARYING WS-TNM-IDX
041300         AT END MOVE SPACES TO TSM-TASK-NAME
041400         WHEN WS-TNM-ID (WS-TNM-IDX) = WS-BRK-TASK-ID
041500             SET WS-TNM-FOUND TO TRUE
041600             MOVE WS-TNM-NAME (WS-TNM-IDX) TO TSM-TASK-NAME
041700     END-SEARCH.
041800 460-EXIT.
041900     EXIT.
042000*
042100******************************************************************
042200*   FILE OPEN / CLOSE                                             *
042300******************************************************************
042400 700-OPEN-FILES-RTN.
042500     MOVE '700-OPEN-FILES-RTN' TO PARA-NAME.
042600     OPEN INPUT TASKNAMES.
042700     OPEN I-O PERIODREG TASKSUM.
042800     IF NOT WS-TASKNAMES-OK
042900         DISPLAY 'ERROR OPENING TASKNAMES, RC: ' WS-TASKNAMES-STATUS
043000     END-IF.
043100     IF NOT WS-PERIODREG-OK
043200         DISPLAY 'ERROR OPENING PERIODREG, RC: ' WS-PERIODREG-STATUS
043300     END-IF.
043400     IF NOT WS-TASKSUM-OK
043500         DISPLAY 'ERROR OPENING TASKSUM, RC: ' WS-TASKSUM-STATUS
043600     END-IF.
043700 700-EXIT.
043800     EXIT.
043900*
044000 800-CLOSE-FILES-RTN.
044100     MOVE '800-CLOSE-FILES-RTN' TO PARA-NAME.
044200     CLOSE TASKNAMES PERIODREG TASKSUM.
044300 800-EXIT.
044400     EXIT.
