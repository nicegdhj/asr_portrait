000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   :  PSNAPSHT                                     *
000400*    DESCRIPTION:  CUSTOMER PORTRAIT SNAPSHOT - ONE PER          *
000500*                  CUSTOMER/TASK/PERIOD.  UPSERT TARGET OF       *
000600*                  PORTRAIT'S CONTROL-BREAK PASS OVER ENRCALL;   *
000700*                  SCAN SOURCE FOR TASKSUM AND RPTGEN.           *
000800*                                                                *
000900*    MAINTENANCE:                                                *
001000*    90/06/04  KTORRES   ORIGINAL CODING - WEEKLY PORTRAITS ONLY *
001100*    92/01/20  LANDRADE  ADDED PSN-PERIOD-TYPE FOR MONTH/QUARTER *
001200*                        ROLL-UPS (TKT DLR-071)                  *
001300*    95/03/09  PWYNN     ADDED PSN-WILLINGNESS DISTRIBUTION      *
001400*                        COUNTERS REQUESTED BY MARKETING (DLR-142)*
001500*                                                                *
001600******************************************************************
001700 01  PORTRAIT-SNAPSHOT-RECORD.
001800*    KEY GROUP
001900     05  PSN-KEY.
002000         10  PSN-CUSTOMER-ID      PIC X(20).
002100         10  PSN-TASK-ID          PIC X(36).
002200         10  PSN-PERIOD-TYPE      PIC X(7).
002300             88  PSN-PERIOD-WEEK      VALUE 'WEEK   '.
002400             88  PSN-PERIOD-MONTH     VALUE 'MONTH  '.
002500             88  PSN-PERIOD-QUARTER   VALUE 'QUARTER'.
002600         10  PSN-PERIOD-KEY       PIC X(8).
002700     05  PSN-PERIOD-START         PIC 9(8).
002800     05  PSN-PERIOD-END           PIC 9(8).
002900*    CALL-COUNT BLOCK
003000     05  PSN-TOTAL-CALLS          PIC 9(6)     COMP-3.
003100     05  PSN-CONNECTED-CALLS      PIC 9(6)     COMP-3.
003200     05  PSN-CONNECT-RATE         PIC 9V9(4).
003300*    DURATION BLOCK  (SECONDS)
003400     05  PSN-TOTAL-DURATION       PIC 9(9)     COMP-3.
003500     05  PSN-AVG-DURATION         PIC 9(7)V9(2).
003600     05  PSN-MAX-DURATION         PIC 9(7)     COMP-3.
003700     05  PSN-MIN-DURATION         PIC 9(7)     COMP-3.
003800     05  PSN-TOTAL-ROUNDS         PIC 9(7)     COMP-3.
003900     05  PSN-AVG-ROUNDS           PIC 9(5)V9(2).
004000*    INTENT-LEVEL DISTRIBUTION
004100     05  PSN-INTENT-COUNTS.
004200         10  PSN-LEVEL-A-COUNT    PIC 9(6)     COMP-3.
004300         10  PSN-LEVEL-B-COUNT    PIC 9(6)     COMP-3.
004400         10  PSN-LEVEL-C-COUNT    PIC 9(6)     COMP-3.
004500         10  PSN-LEVEL-D-COUNT    PIC 9(6)     COMP-3.
004600         10  PSN-LEVEL-E-COUNT    PIC 9(6)     COMP-3.
004700         10  PSN-LEVEL-F-COUNT    PIC 9(6)     COMP-3.
004800*    HANGUP DISTRIBUTION
004900     05  PSN-ROBOT-HANGUP         PIC 9(6)     COMP-3.
005000     05  PSN-USER-HANGUP          PIC 9(6)     COMP-3.
005100*    SENTIMENT BLOCK
005200     05  PSN-POSITIVE-COUNT       PIC 9(6)     COMP-3.
005300     05  PSN-NEUTRAL-COUNT        PIC 9(6)     COMP-3.
005400     05  PSN-NEGATIVE-COUNT       PIC 9(6)     COMP-3.
005500     05  PSN-AVG-SENT-SCORE       PIC 9V9(4).
005600*    COMPLAINT-RISK DISTRIBUTION
005700     05  PSN-HIGH-COMPLAINT       PIC 9(6)     COMP-3.
005800     05  PSN-MED-COMPLAINT        PIC 9(6)     COMP-3.
005900     05  PSN-LOW-COMPLAINT        PIC 9(6)     COMP-3.
006000*    CHURN-RISK DISTRIBUTION
006100     05  PSN-HIGH-CHURN           PIC 9(6)     COMP-3.
006200     05  PSN-MED-CHURN            PIC 9(6)     COMP-3.
006300     05  PSN-LOW-CHURN            PIC 9(6)     COMP-3.
006400*    WILLINGNESS DISTRIBUTION (DLR-142)
006500     05  PSN-DEEP-WILLING         PIC 9(6)     COMP-3.
006600     05  PSN-NORMAL-WILLING       PIC 9(6)     COMP-3.
006700     05  PSN-LOW-WILLING          PIC 9(6)     COMP-3.
006800     05  FILLER                   PIC X(15).
