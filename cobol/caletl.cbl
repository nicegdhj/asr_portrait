000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALETL.
000300 AUTHOR.        K TORRES.
000400 INSTALLATION.  SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/18/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*   PROGRAM CALETL - NIGHTLY CALL EXTRACT / ENRICHMENT           *
001200*                                                                *
001300*   STEP 1 (100-SYNC-CALL-RECORDS-RTN) READS THE DIALER'S RAW    *
001400*   CALL EXTRACT (CALLS-IN) AND UPSERTS EACH RECORD INTO THE     *
001500*   ENRICHED CALL STORE (ENRICHED), KEYED ON CALL ID.  DERIVES   *
001600*   CALL-STATUS FROM THE BILLED DURATION.                        *
001700*                                                                *
001800*   STEP 2 (500-ANALYZE-CALLS-RTN) SCANS ENRICHED FOR CONNECTED, *
001900*   NOT-YET-ANALYZED CALLS, REBUILDS EACH CALL'S TRANSCRIPT AND  *
002000*   SCORE-TAG LABEL LIST FROM THE ASR TRANSCRIPT DETAIL EXTRACT  *
002100*   (ASRDET-IN, A MATCH-MERGE AGAINST THE ENRICHED SCAN SINCE    *
002200*   BOTH ARE IN CALL-ID SEQUENCE), CALLS RSKENGN, AND REWRITES   *
002300*   THE SEVEN ANALYSIS FIELDS BACK.                              *
002400*                                                                *
002500*-----------------------------------------------------------------
002600*   CHANGE LOG
002700*-----------------------------------------------------------------
002800*   89/04/18  KTORRES   ORIGINAL CODING - SYNC STEP ONLY          *
002900*   91/02/06  PWYNN     ADDED HANGUP-BY TO THE SYNC MOVE LIST     *
003000*                       (DIALER REL 4.0, TKT DLR-058)             *
003100*   93/11/02  KTORRES   ADDED THE ANALYSIS PASS AND THE CALL TO   *
003200*                       RSKENGN (TKT DLR-118)                     *
003300*   94/07/19  LANDRADE  WIDENED THE DURATION FIELDS ON THE SYNC   *
003400*                       MOVE LIST TO MATCH CALLREC (TKT DLR-096)  *
003500*   96/03/11  KTORRES   TRANSCRIPT BUILD NOW SKIPS ASRDET ROWS    *
003600*                       THAT SORT BEHIND THE CURRENT CALL ID      *
003700*                       INSTEAD OF ABENDING (TKT DLR-149)         *
003800*   98/10/02  PWYNN     Y2K REVIEW - ALL DATE FIELDS ALREADY      *
003900*                       4-POSITION YEAR, NO CHANGE REQUIRED       *
004000*                       (TKT Y2K-04)                              *
004100*-----------------------------------------------------------------
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CALLS-IN   ASSIGN TO CALLSIN
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS  IS WS-CALLSIN-STATUS.
005500     SELECT ASRDET-IN  ASSIGN TO ASRDETIN
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS WS-ASRDET-STATUS.
005800     SELECT ENRICHED   ASSIGN TO ENRFILE
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE  IS DYNAMIC
006100         RECORD KEY   IS ECR-CALL-ID
006200         FILE STATUS  IS WS-ENRICHED-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  CALLS-IN
006800     RECORDING MODE IS F.
006900 COPY CALLREC.
007000*
007100 FD  ASRDET-IN
007200     RECORDING MODE IS F.
007300 COPY ASRDET.
007400*
007500 FD  ENRICHED
007600     RECORDING MODE IS F.
007700 COPY ENRCALL.
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  MISC-FIELDS.
008200     05  PARA-NAME                PIC X(30).
008300     05  WS-HIT-CTR               PIC S9(4) COMP  VALUE 0.
008400     05  WS-TRIM-LEN              PIC S9(4) COMP  VALUE 0.
008500     05  WS-TRIM-SRC              PIC X(100)      VALUE SPACES.
008600*
008700 01  FILE-STATUS-FIELDS.
008800     05  WS-CALLSIN-STATUS        PIC X(2)  VALUE SPACES.
008900         88  WS-CALLSIN-OK            VALUE '00'.
009000     05  WS-ASRDET-STATUS         PIC X(2)  VALUE SPACES.
009100         88  WS-ASRDET-OK             VALUE '00'.
009200     05  WS-ENRICHED-STATUS       PIC X(2)  VALUE SPACES.
009300         88  WS-ENRICHED-OK           VALUE '00'.
009400*
009500 01  SWITCHES.
009600     05  WS-CALLSIN-EOF           PIC X(1)  VALUE 'N'.
009700     05  WS-ASR-EOF               PIC X(1)  VALUE 'N'.
009800     05  WS-ENR-EOF               PIC X(1)  VALUE 'N'.
009900*
010000 01  RUN-COUNTERS.
010100     05  WS-SYNC-COUNT            PIC 9(7)  COMP-3 VALUE 0.
010200     05  WS-ANALYZE-COUNT         PIC 9(7)  COMP-3 VALUE 0.
010300*
010400 01  SYSTEM-DATE-AND-TIME.
010500     05  CURRENT-DATE-FLD.
010600         10  CURRENT-YEAR         PIC 9(2).
010700         10  CURRENT-MONTH        PIC 9(2).
010800         10  CURRENT-DAY          PIC 9(2).
010810     05  CURRENT-DATE-NUM     REDEFINES CURRENT-DATE-FLD PIC 9(6).
010900     05  CURRENT-TIME-FLD.
011000         10  CURRENT-HOUR         PIC 9(2).
011100         10  CURRENT-MINUTE       PIC 9(2).
011200         10  CURRENT-SECOND       PIC 9(2).
011300         10  CURRENT-HNDSEC       PIC 9(2).
011400*
011500 01  TRANSCRIPT-WORK.
011600     05  WS-TRANSCRIPT-TEXT       PIC X(2000)  VALUE SPACES.
011700     05  WS-TRANSCRIPT-LEN        PIC S9(4) COMP VALUE 0.
011800     05  WS-LABEL-COUNT           PIC 9(2)  COMP VALUE 0.
011900     05  WS-LABEL-TABLE.
012000         10  WS-LABEL             PIC X(30) OCCURS 20 TIMES.
012100*
012200 01  WS-RULE-INPUT.
012300     05  WS-RI-USER-TEXT          PIC X(2000).
012400     05  WS-RI-LABEL-COUNT        PIC 9(2)  COMP.
012500     05  WS-RI-LABEL-TABLE.
012600         10  WS-RI-LABEL          PIC X(30) OCCURS 20 TIMES.
012650     05  WS-RI-LABEL-TABLE-R  REDEFINES WS-RI-LABEL-TABLE
012660                              PIC X(600).
012700     05  WS-RI-DURATION-SEC       PIC 9(7)  COMP-3.
012800     05  WS-RI-ROUNDS             PIC 9(4)  COMP.
012900 01  WS-RULE-OUTPUT.
013000     05  WS-RO-SATISFACTION       PIC X(11).
013100     05  WS-RO-SATISF-SOURCE      PIC X(7).
013200     05  WS-RO-SENTIMENT          PIC X(8).
013300     05  WS-RO-COMPLAINT-RISK     PIC X(6).
013400     05  WS-RO-CHURN-RISK         PIC X(6).
013500     05  WS-RO-WILLINGNESS        PIC X(6).
013600     05  WS-RO-RISK-LEVEL         PIC X(9).
013700     05  WS-RO-SENT-SCORE         PIC 9V9(4).
013750     05  WS-RO-SENT-SCORE-R   REDEFINES WS-RO-SENT-SCORE.
013760         10  WS-RO-SENT-WHOLE     PIC 9.
013770         10  WS-RO-SENT-FRAC      PIC 9(4).
013800*
013900******************************************************************
014000 PROCEDURE DIVISION.
014050******************************************************************
014060*
014100 000-MAIN-RTN.
015000     ACCEPT CURRENT-DATE-FLD FROM DATE.
015100     ACCEPT CURRENT-TIME-FLD FROM TIME.
015200     DISPLAY 'CALETL STARTED DATE = ' CURRENT-MONTH '/'
015300             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
015310     DISPLAY 'CALETL RUN DATE YYMMDD = ' CURRENT-DATE-NUM.
015400     PERFORM 700-OPEN-FILES-RTN     THRU 700-EXIT.
015500     PERFORM 100-SYNC-CALL-RECORDS-RTN THRU 100-EXIT
015600         UNTIL WS-CALLSIN-EOF = 'Y'.
015700     PERFORM 500-ANALYZE-CALLS-RTN  THRU 500-EXIT.
015800     PERFORM 800-CLOSE-FILES-RTN    THRU 800-EXIT.
015900     DISPLAY 'CALETL SYNCED    = ' WS-SYNC-COUNT.
016000     DISPLAY 'CALETL ANALYZED  = ' WS-ANALYZE-COUNT.
016100     GOBACK.
016200*
016300******************************************************************
016400*   STEP 1 - SYNC RAW CALL RECORDS INTO THE ENRICHED STORE        *
016500******************************************************************
016600 100-SYNC-CALL-RECORDS-RTN.
016700     MOVE '100-SYNC-CALL-RECORDS-RTN' TO PARA-NAME.
016800     PERFORM 110-NORMALIZE-RAW-RTN   THRU 110-EXIT.
016900     PERFORM 120-UPSERT-ENRICHED-RTN THRU 120-EXIT.
017000     ADD 1 TO WS-SYNC-COUNT.
017100     READ CALLS-IN
017200         AT END MOVE 'Y' TO WS-CALLSIN-EOF
017300     END-READ.
017400 100-EXIT.
017500     EXIT.
017600*
017700 110-NORMALIZE-RAW-RTN.
017800     MOVE '110-NORMALIZE-RAW-RTN' TO PARA-NAME.
017900     IF CDR-INTENTION = SPACE OR CDR-INTENTION = '0'
018000         MOVE SPACE TO CDR-INTENTION
018100     END-IF.
018200     IF CDR-BILL-MS > 0
018300         SET CDR-STAT-CONNECTED TO TRUE
018400     ELSE
018500         SET CDR-STAT-FAILED    TO TRUE
018600     END-IF.
018700 110-EXIT.
018800     EXIT.
018900*
019000 120-UPSERT-ENRICHED-RTN.
019100     MOVE '120-UPSERT-ENRICHED-RTN' TO PARA-NAME.
019200     MOVE CDR-CALL-ID TO ECR-CALL-ID.
019300     READ ENRICHED
019400         INVALID KEY PERFORM 130-BUILD-NEW-ENRICHED-RTN THRU 130-EXIT
019500         NOT INVALID KEY PERFORM 140-REFRESH-ENRICHED-RTN THRU 140-EXIT
019600     END-READ.
019700     IF WS-ENRICHED-OK
019800         WRITE ENRICHED-CALL-RECORD
019900     ELSE
020000         REWRITE ENRICHED-CALL-RECORD
020100     END-IF.
020200 120-EXIT.
020300     EXIT.
020400*
020500 130-BUILD-NEW-ENRICHED-RTN.
020600     MOVE '130-BUILD-NEW-ENRICHED-RTN' TO PARA-NAME.
020700     MOVE 'N' TO ECR-ANALYZED-SW.
020800     MOVE SPACES TO ECR-SATISFACTION ECR-SATISF-SOURCE
020900                    ECR-SENTIMENT ECR-COMPLAINT-RISK
021000                    ECR-CHURN-RISK ECR-WILLINGNESS ECR-RISK-LEVEL
021100                    ECR-ANALYZED-STAMP.
021200     MOVE 0 TO ECR-SENT-SCORE.
021300     PERFORM 150-MOVE-RAW-FIELDS-RTN THRU 150-EXIT.
021400 130-EXIT.
021500     EXIT.
021600*
021700 140-REFRESH-ENRICHED-RTN.
021800     MOVE '140-REFRESH-ENRICHED-RTN' TO PARA-NAME.
021900     PERFORM 150-MOVE-RAW-FIELDS-RTN THRU 150-EXIT.
022000 140-EXIT.
022100     EXIT.
022200*
022300 150-MOVE-RAW-FIELDS-RTN.
022400     MOVE '150-MOVE-RAW-FIELDS-RTN' TO PARA-NAME.
022500     MOVE CDR-TASK-ID       TO ECR-TASK-ID.
022600     MOVE CDR-CUSTOMER-ID   TO ECR-CUSTOMER-ID.
022700     MOVE CDR-PHONE         TO ECR-PHONE.
022800     MOVE CDR-CALL-DATE     TO ECR-CALL-DATE.
022900     MOVE CDR-DURATION-MS   TO ECR-DURATION-MS.
023000     MOVE CDR-BILL-MS       TO ECR-BILL-MS.
023100     MOVE CDR-ROUNDS        TO ECR-ROUNDS.
023200     MOVE CDR-LEVEL-NAME    TO ECR-LEVEL-NAME.
023300     MOVE CDR-INTENTION     TO ECR-INTENTION.
023400     MOVE CDR-HANGUP-BY     TO ECR-HANGUP-BY.
023500     MOVE CDR-CALL-STATUS   TO ECR-CALL-STATUS.
023600 150-EXIT.
023700     EXIT.
023800*
023900******************************************************************
024000*   STEP 2 - ANALYZE CONNECTED, NOT-YET-ANALYZED CALLS            *
024100******************************************************************
024200 500-ANALYZE-CALLS-RTN.
024300     MOVE '500-ANALYZE-CALLS-RTN' TO PARA-NAME.
024400     MOVE LOW-VALUES TO ECR-CALL-ID.
024500     START ENRICHED KEY IS NOT LESS THAN ECR-CALL-ID
024600         INVALID KEY MOVE 'Y' TO WS-ENR-EOF
024700     END-START.
024800     IF WS-ENR-EOF NOT = 'Y'
024900         PERFORM 510-READ-ENRICHED-NEXT-RTN THRU 510-EXIT
025000     END-IF.
025100     PERFORM 520-ANALYZE-ONE-CALL-RTN THRU 520-EXIT
025200         UNTIL WS-ENR-EOF = 'Y'.
025300 500-EXIT.
025400     EXIT.
025500*
025600 510-READ-ENRICHED-NEXT-RTN.
025700     MOVE '510-READ-ENRICHED-NEXT-RTN' TO PARA-NAME.
025800     READ ENRICHED NEXT RECORD
025900         AT END MOVE 'Y' TO WS-ENR-EOF
026000     END-READ.
026100 510-EXIT.
026200     EXIT.
026300*
026400 520-ANALYZE-ONE-CALL-RTN.
026500     MOVE '520-ANALYZE-ONE-CALL-RTN' TO PARA-NAME.
026600     IF ECR-STAT-CONNECTED AND ECR-NOT-ANALYZED
026700         PERFORM 550-BUILD-TRANSCRIPT-RTN THRU 550-EXIT
026800         PERFORM 590-CALL-RULE-ENGINE-RTN THRU 590-EXIT
026900         ACCEPT CURRENT-DATE-FLD FROM DATE
027000         ACCEPT CURRENT-TIME-FLD FROM TIME
027100         STRING '20' CURRENT-YEAR '-' CURRENT-MONTH '-'
027200                CURRENT-DAY ' ' CURRENT-HOUR ':' CURRENT-MINUTE
027300                ':' CURRENT-SECOND DELIMITED BY SIZE
027400             INTO ECR-ANALYZED-STAMP
027500         SET ECR-ANALYZED TO TRUE
027600         REWRITE ENRICHED-CALL-RECORD
027700         ADD 1 TO WS-ANALYZE-COUNT
027800     END-IF.
027900     PERFORM 510-READ-ENRICHED-NEXT-RTN THRU 510-EXIT.
028000 520-EXIT.
028100     EXIT.
028200*
028300******************************************************************
028400*   BUILD THE TRANSCRIPT AND LABEL LIST FOR THE CURRENT ENRICHED  *
028500*   RECORD BY MATCH-MERGING AGAINST ASRDET-IN, WHICH IS SORTED    *
028600*   BY CALL ID THEN SEQUENCE THE SAME AS THE ENRICHED KEY SCAN.   *
028700******************************************************************
028800 550-BUILD-TRANSCRIPT-RTN.
028900     MOVE '550-BUILD-TRANSCRIPT-RTN' TO PARA-NAME.
029000     MOVE SPACES TO WS-TRANSCRIPT-TEXT.
029100     MOVE 0 TO WS-TRANSCRIPT-LEN.
029200     MOVE 0 TO WS-LABEL-COUNT.
029300     PERFORM 555-SKIP-ASR-RTN THRU 555-EXIT
029400         UNTIL WS-ASR-EOF = 'Y' OR ASR-CALL-ID NOT < ECR-CALL-ID.
029500     PERFORM 560-CONSUME-ASR-RTN THRU 560-EXIT
029600         UNTIL WS-ASR-EOF = 'Y' OR ASR-CALL-ID NOT = ECR-CALL-ID.
029700 550-EXIT.
029800     EXIT.
029900*
030000 555-SKIP-ASR-RTN.
030100     PERFORM 900-READ-ASRDET-RTN THRU 900-EXIT.
030200 555-EXIT.
030300     EXIT.
030400*
030500 560-CONSUME-ASR-RTN.
030600     PERFORM 570-APPEND-QUESTION-RTN THRU 570-EXIT.
030700     PERFORM 580-CHECK-LABEL-RTN     THRU 580-EXIT.
030800     PERFORM 900-READ-ASRDET-RTN     THRU 900-EXIT.
030900 560-EXIT.
031000     EXIT.
031100*
031200 570-APPEND-QUESTION-RTN.
031300     MOVE ASR-QUESTION TO WS-TRIM-SRC.
031400     PERFORM 571-TRIM-LEN-RTN THRU 571-EXIT.
031500     IF WS-TRIM-LEN > 0
031600         IF WS-TRANSCRIPT-LEN > 0
031700             ADD 1 TO WS-TRANSCRIPT-LEN
031800             MOVE SPACE TO
031900                 WS-TRANSCRIPT-TEXT (WS-TRANSCRIPT-LEN:1)
032000         END-IF
032100         MOVE WS-TRIM-SRC (1:WS-TRIM-LEN) TO
032200             WS-TRANSCRIPT-TEXT (WS-TRANSCRIPT-LEN + 1:WS-TRIM-LEN)
032300         ADD WS-TRIM-LEN TO WS-TRANSCRIPT-LEN
032400     END-IF.
032500 570-EXIT.
032600     EXIT.
032700*
032800 571-TRIM-LEN-RTN.
032900     MOVE 100 TO WS-TRIM-LEN.
033000     PERFORM 572-TRIM-BACK-RTN THRU 572-EXIT
033100         UNTIL WS-TRIM-LEN = 0
033200            OR WS-TRIM-SRC (WS-TRIM-LEN:1) NOT = SPACE.
033300 571-EXIT.
033400     EXIT.
033500*
033600 572-TRIM-BACK-RTN.
033700     SUBTRACT 1 FROM WS-TRIM-LEN.
033800 572-EXIT.
033900     EXIT.
034000*
034100 580-CHECK-LABEL-RTN.
034200     MOVE 0 TO WS-HIT-CTR.
034300     INSPECT ASR-ANSWER-TEXT TALLYING WS-HIT-CTR FOR ALL 'FULL'.
034400     IF WS-HIT-CTR = 0
034500         INSPECT ASR-ANSWER-TEXT TALLYING WS-HIT-CTR
034600             FOR ALL 'SAT=Y'
034700     END-IF.
034800     IF WS-HIT-CTR = 0
034900         INSPECT ASR-ANSWER-TEXT TALLYING WS-HIT-CTR
035000             FOR ALL 'UNSAT=Y'
035100     END-IF.
035200     IF WS-HIT-CTR > 0 AND WS-LABEL-COUNT < 20
035300         ADD 1 TO WS-LABEL-COUNT
035400         MOVE ASR-ANSWER-TEXT (1:30) TO WS-LABEL (WS-LABEL-COUNT)
035500     END-IF.
035600 580-EXIT.
035700     EXIT.
035800*
035900 590-CALL-RULE-ENGINE-RTN.
036000     MOVE '590-CALL-RULE-ENGINE-RTN' TO PARA-NAME.
036100     MOVE WS-TRANSCRIPT-TEXT   TO WS-RI-USER-TEXT.
036150     MOVE WS-LABEL-COUNT       TO WS-RI-LABEL-COUNT.
036200     MOVE WS-LABEL-TABLE       TO WS-RI-LABEL-TABLE.
036250     COMPUTE WS-RI-DURATION-SEC = ECR-BILL-MS / 1000.
036300     MOVE ECR-ROUNDS           TO WS-RI-ROUNDS.
036320     MOVE 0 TO WS-HIT-CTR.
036330     INSPECT WS-RI-LABEL-TABLE-R TALLYING WS-HIT-CTR
036340         FOR ALL 'SAT=Y'.
036350     CALL 'RSKENGN' USING WS-RULE-INPUT, WS-RULE-OUTPUT.
036400     MOVE WS-RO-SATISFACTION    TO ECR-SATISFACTION.
036420     MOVE WS-RO-SATISF-SOURCE   TO ECR-SATISF-SOURCE.
036440     MOVE WS-RO-SENTIMENT       TO ECR-SENTIMENT.
036460     MOVE WS-RO-COMPLAINT-RISK  TO ECR-COMPLAINT-RISK.
036480     MOVE WS-RO-CHURN-RISK      TO ECR-CHURN-RISK.
036500     MOVE WS-RO-WILLINGNESS     TO ECR-WILLINGNESS.
036520     MOVE WS-RO-RISK-LEVEL      TO ECR-RISK-LEVEL.
036540     MOVE WS-RO-SENT-SCORE      TO ECR-SENT-SCORE.
036560     IF WS-HIT-CTR > 0
036570         DISPLAY 'CALETL ASR SAT TAG SEEN - SCORE WHOLE '
036580             WS-RO-SENT-WHOLE ' FRAC ' WS-RO-SENT-FRAC
036590     END-IF.
036700 590-EXIT.
036800     EXIT.
036900*
037000 900-READ-ASRDET-RTN.
037100     READ ASRDET-IN
037200         AT END MOVE 'Y' TO WS-ASR-EOF
037300     END-READ.
037400 900-EXIT.
037500     EXIT.
037600*
037700******************************************************************
037800*   FILE OPEN / CLOSE                                             *
037900******************************************************************
038000 700-OPEN-FILES-RTN.
038100     MOVE '700-OPEN-FILES-RTN' TO PARA-NAME.
038200     OPEN INPUT CALLS-IN ASRDET-IN.
038300     OPEN I-O   ENRICHED.
038400     IF NOT WS-CALLSIN-OK
038500         DISPLAY 'ERROR OPENING CALLS-IN, RC: ' WS-CALLSIN-STATUS
038600         MOVE 16 TO RETURN-CODE
038700         MOVE 'Y' TO WS-CALLSIN-EOF
038800     END-IF.
038900     IF NOT WS-ASRDET-OK
039000         DISPLAY 'ERROR OPENING ASRDET-IN, RC: ' WS-ASRDET-STATUS
039100         MOVE 16 TO RETURN-CODE
039200         MOVE 'Y' TO WS-ASR-EOF
039300     END-IF.
039400     PERFORM 900-READ-ASRDET-RTN THRU 900-EXIT.
039500     PERFORM 710-READ-CALLSIN-RTN THRU 710-EXIT.
039600 700-EXIT.
039700     EXIT.
039800*
039900 710-READ-CALLSIN-RTN.
040000     READ CALLS-IN
040100         AT END MOVE 'Y' TO WS-CALLSIN-EOF
040200     END-READ.
040300 710-EXIT.
040400     EXIT.
040500*
040600 800-CLOSE-FILES-RTN.
040700     MOVE '800-CLOSE-FILES-RTN' TO PARA-NAME.
040800     CLOSE CALLS-IN ASRDET-IN ENRICHED.
040900 800-EXIT.
041000     EXIT.
