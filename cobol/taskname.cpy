000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   :  TASKNAME                                     *
000400*    DESCRIPTION:  TASK-NAME REFERENCE - CAMPAIGN ID TO DISPLAY  *
000500*                  NAME.  USED BY TASKSUM TO STAMP TSM-TASK-NAME.*
000600*                                                                *
000700*    MAINTENANCE:                                                *
000800*    90/06/11  KTORRES   ORIGINAL CODING                         *
000900*                                                                *
001000******************************************************************
001100 01  TASK-NAME-RECORD.
001200     05  TNM-TASK-ID              PIC X(36).
001300     05  TNM-TASK-NAME            PIC X(64).
001400     05  FILLER                   PIC X(10).
