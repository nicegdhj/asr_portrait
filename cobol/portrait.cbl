000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PORTRAIT.
000300 AUTHOR.        L ANDRADE.
000400 INSTALLATION.  SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/04/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*   PROGRAM PORTRAIT - PER-PERIOD CUSTOMER SNAPSHOT BATCH         *
001200*                                                                *
001300*   RUNS ONCE A PERIOD BOUNDARY IS REACHED (MONDAYS FOR THE       *
001400*   PRIOR WEEK, THE 1ST OF THE MONTH FOR THE PRIOR MONTH, THE     *
001500*   START OF A QUARTER FOR THE PRIOR QUARTER - THE SCHEDULER      *
001600*   DECIDES WHEN TO RUN THIS STEP, THIS PROGRAM ONLY NEEDS A      *
001700*   RUN DATE AND A PERIOD TYPE).  CALLS PRDCALC TO RESOLVE THE    *
001800*   PERIOD KEY/START/END, REGISTERS THE PERIOD IN PERIODREG,      *
001900*   THEN SORTS THE ENRICHED CALL STORE INTO CUSTOMER/TASK ORDER   *
002000*   FOR THE PERIOD WINDOW AND RUNS A CONTROL BREAK OVER IT TO     *
002100*   BUILD ONE PORTRAIT SNAPSHOT PER CUSTOMER/TASK IN SNAPSHOT.    *
002200*                                                                *
002300*-----------------------------------------------------------------
002400*   CHANGE LOG
002500*-----------------------------------------------------------------
002600*   90/06/04  LANDRADE  ORIGINAL CODING - WEEKLY SNAPSHOTS ONLY    *
002700*                       (TKT DLR-071)                             *
002800*   92/01/20  KTORRES   ADDED MONTH/QUARTER PERIOD TYPES, CALLS    *
002900*                       PRDCALC INSTEAD OF THE OLD IN-LINE WEEK    *
003000*                       ARITHMETIC (TKT DLR-071)                  *
003100*   94/11/08  PWYNN     ADDED THE MIN/MAX DURATION FIELDS          *
003200*                       REQUESTED BY QA (TKT DLR-131)              *
003300*   95/03/09  LANDRADE  ADDED WILLINGNESS DISTRIBUTION COUNTERS    *
003400*                       TO MATCH ENRCALL (TKT DLR-142)             *
003500*   96/03/11  KTORRES   REGISTRY NOW SET TO FAILED WITH A MESSAGE  *
003600*                       ON A FILE OPEN ERROR INSTEAD OF ABENDING   *
003700*                       (TKT DLR-149)                              *
003800*   98/09/30  PWYNN     Y2K REVIEW - ALL DATE FIELDS ALREADY 4-    *
003900*                       POSITION YEAR, NO CHANGE REQUIRED          *
004000*                       (TKT Y2K-04)                               *
004100*-----------------------------------------------------------------
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ENRICHED   ASSIGN TO ENRFILE
005300         ORGANIZATION IS INDEXED
005400         ACCESS MODE  IS DYNAMIC
005500         RECORD KEY   IS ECR-CALL-ID
005600         FILE STATUS  IS WS-ENRICHED-STATUS.
005700     SELECT SORT-WORK  ASSIGN TO SORTWK1.
005800     SELECT SNAPSHOT   ASSIGN TO SNAPFILE
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE  IS DYNAMIC
006100         RECORD KEY   IS PSN-KEY
006200         FILE STATUS  IS WS-SNAPSHOT-STATUS.
006300     SELECT PERIODREG  ASSIGN TO PERDFILE
006400         ORGANIZATION IS INDEXED
006500         ACCESS MODE  IS DYNAMIC
006600         RECORD KEY   IS PRG-KEY
006700         FILE STATUS  IS WS-PERIODREG-STATUS.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  ENRICHED
007300     RECORDING MODE IS F.
007400 COPY ENRCALL.
007500*
007600 SD  SORT-WORK.
007700 01  SORT-WORK-REC.
007800 COPY ENRCALL REPLACING ==ECR-== BY ==SRT-==.
007900*
008000 FD  SNAPSHOT
008100     RECORDING MODE IS F.
008200 COPY PSNAPSHT.
008300*
008400 FD  PERIODREG
008500     RECORDING MODE IS F.
008600 COPY PERIODRG.
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000 01  MISC-FIELDS.
009100     05  PARA-NAME                PIC X(30).
009200     05  WS-DONE-SW               PIC X(1)  VALUE 'N'.
009300*
009400 01  FILE-STATUS-FIELDS.
009500     05  WS-ENRICHED-STATUS       PIC X(2)  VALUE SPACES.
009600         88  WS-ENRICHED-OK           VALUE '00'.
009700     05  WS-SNAPSHOT-STATUS       PIC X(2)  VALUE SPACES.
009800         88  WS-SNAPSHOT-OK           VALUE '00'.
009900     05  WS-PERIODREG-STATUS      PIC X(2)  VALUE SPACES.
010000         88  WS-PERIODREG-OK          VALUE '00'.
010100*
010200 01  SWITCHES.
010300     05  WS-ENR-EOF               PIC X(1)  VALUE 'N'.
010400     05  WS-SORT-EOF              PIC X(1)  VALUE 'N'.
010500     05  WS-FIRST-GROUP-SW        PIC X(1)  VALUE 'Y'.
010600     05  WS-REGISTRY-FAILED-SW    PIC X(1)  VALUE 'N'.
010700         88  WS-REGISTRY-FAILED       VALUE 'Y'.
010800*
010900 01  RUN-PARAMETERS.
011000     05  WS-PARM-RUN-DATE         PIC 9(8)  VALUE 0.
011100     05  WS-PARM-PERIOD-TYPE      PIC X(7)  VALUE 'WEEK   '.
011200 01  WS-PARM-RUN-DATE-R REDEFINES WS-PARM-RUN-DATE.
011300     05  WS-PARM-YYYY             PIC 9(4).
011400     05  WS-PARM-MM               PIC 9(2).
011500     05  WS-PARM-DD               PIC 9(2).
011600*
011700 01  WS-PRD-INPUT.
011800     05  WS-PRD-CALL-DATE         PIC 9(8).
011900     05  WS-PRD-PERIOD-TYPE       PIC X(7).
012000 01  WS-PRD-OUTPUT.
012100     05  WS-PRD-PERIOD-KEY        PIC X(8).
012200     05  WS-PRD-PERIOD-START      PIC 9(8).
012300     05  WS-PRD-PERIOD-END        PIC 9(8).
012400*
012500 01  RUN-COUNTERS.
012600     05  WS-GROUP-COUNT           PIC 9(6)  COMP-3 VALUE 0.
012700     05  WS-TOTAL-RECORDS-SUM     PIC 9(9)  COMP-3 VALUE 0.
012800*
012900 01  SYSTEM-DATE-AND-TIME.
013000     05  CURRENT-DATE-FLD.
013100         10  CURRENT-YEAR         PIC 9(2).
013200         10  CURRENT-MONTH        PIC 9(2).
013300         10  CURRENT-DAY          PIC 9(2).
013400     05  CURRENT-TIME-FLD.
013500         10  CURRENT-HOUR         PIC 9(2).
013600         10  CURRENT-MINUTE       PIC 9(2).
013700         10  CURRENT-SECOND       PIC 9(2).
013800         10  CURRENT-HNDSEC       PIC 9(2).
013900*
014000 01  WS-COMPUTED-AT-WORK.
014100     05  WS-COMPUTED-AT-TEXT      PIC X(19) VALUE SPACES.
014200 01  WS-COMPUTED-AT-R REDEFINES WS-COMPUTED-AT-WORK.
014300     05  WS-CA-YYYY               PIC X(4).
014400     05  WS-CA-DASH1              PIC X(1).
014500     05  WS-CA-MM                 PIC X(2).
014600     05  WS-CA-DASH2              PIC X(1).
014700     05  WS-CA-DD                 PIC X(2).
014800     05  WS-CA-SPACE              PIC X(1).
014900     05  WS-CA-HH                 PIC X(2).
015000     05  WS-CA-COLON1             PIC X(1).
015100     05  WS-CA-MIN                PIC X(2).
015200     05  WS-CA-COLON2             PIC X(1).
015300     05  WS-CA-SEC                PIC X(2).
015400*
015500 01  WS-BRK-FIELDS.
015600     05  WS-BRK-TASK-ID           PIC X(36) VALUE SPACES.
015700     05  WS-BRK-CUSTOMER-ID       PIC X(20) VALUE SPACES.
015800 01  WS-BRK-KEY-R REDEFINES WS-BRK-FIELDS.
015900     05  WS-BRK-KEY-COMBINED      PIC X(56).
016000*
016100******************************************************************
016200*   PER-GROUP ACCUMULATORS - RESET AT EACH CUSTOMER/TASK BREAK    *
016300******************************************************************
016400 01  WS-SNAPSHOT-ACCUM.
016500     05  WS-ACC-TOTAL-CALLS       PIC 9(6)  COMP-3 VALUE 0.
016600     05  WS-ACC-CONNECTED-CALLS   PIC 9(6)  COMP-3 VALUE 0.
016700     05  WS-ACC-SUM-BILL-ALL      PIC 9(11) COMP-3 VALUE 0.
016800     05  WS-ACC-SUM-BILL-CONN     PIC 9(11) COMP-3 VALUE 0.
016900     05  WS-ACC-MAX-BILL-MS       PIC 9(9)  COMP-3 VALUE 0.
017000     05  WS-ACC-MIN-BILL-MS       PIC 9(9)  COMP-3 VALUE 0.
017100     05  WS-ACC-SUM-ROUNDS        PIC 9(9)  COMP-3 VALUE 0.
017200     05  WS-ACC-LEVEL-A-COUNT     PIC 9(6)  COMP-3 VALUE 0.
017300     05  WS-ACC-LEVEL-B-COUNT     PIC 9(6)  COMP-3 VALUE 0.
017400     05  WS-ACC-LEVEL-C-COUNT     PIC 9(6)  COMP-3 VALUE 0.
017500     05  WS-ACC-LEVEL-D-COUNT     PIC 9(6)  COMP-3 VALUE 0.
017600     05  WS-ACC-LEVEL-E-COUNT     PIC 9(6)  COMP-3 VALUE 0.
017700     05  WS-ACC-LEVEL-F-COUNT     PIC 9(6)  COMP-3 VALUE 0.
017800     05  WS-ACC-ROBOT-HANGUP      PIC 9(6)  COMP-3 VALUE 0.
017900     05  WS-ACC-USER-HANGUP       PIC 9(6)  COMP-3 VALUE 0.
018000     05  WS-ACC-POSITIVE-COUNT    PIC 9(6)  COMP-3 VALUE 0.
018100     05  WS-ACC-NEUTRAL-COUNT     PIC 9(6)  COMP-3 VALUE 0.
018200     05  WS-ACC-NEGATIVE-COUNT    PIC 9(6)  COMP-3 VALUE 0.
018300     05  WS-ACC-SUM-SENT-SCORE    PIC 9(6)V9(4) COMP-3 VALUE 0.
018400     05  WS-ACC-SENT-SCORE-N      PIC 9(6)  COMP-3 VALUE 0.
018500     05  WS-ACC-HIGH-COMPLAINT    PIC 9(6)  COMP-3 VALUE 0.
018600     05  WS-ACC-MED-COMPLAINT     PIC 9(6)  COMP-3 VALUE 0.
018700     05  WS-ACC-LOW-COMPLAINT     PIC 9(6)  COMP-3 VALUE 0.
018800     05  WS-ACC-HIGH-CHURN        PIC 9(6)  COMP-3 VALUE 0.
018900     05  WS-ACC-MED-CHURN         PIC 9(6)  COMP-3 VALUE 0.
019000     05  WS-ACC-LOW-CHURN         PIC 9(6)  COMP-3 VALUE 0.
019100     05  WS-ACC-DEEP-WILLING      PIC 9(6)  COMP-3 VALUE 0.
019200     05  WS-ACC-NORMAL-WILLING    PIC 9(6)  COMP-3 VALUE 0.
019300     05  WS-ACC-LOW-WILLING       PIC 9(6)  COMP-3 VALUE 0.
019400*
019500******************************************************************
019600 PROCEDURE DIVISION.
019700******************************************************************
019800*
019900 000-MAIN-RTN.
020000     PERFORM 010-GET-PARMS-RTN     THRU 010-EXIT.
020100     PERFORM 020-CALC-PERIOD-RTN   THRU 020-EXIT.
020200     PERFORM 700-OPEN-FILES-RTN    THRU 700-EXIT.
020300     IF NOT WS-REGISTRY-FAILED
020400         PERFORM 100-REGISTER-PERIOD-RTN THRU 100-EXIT
020500     END-IF.
020600     IF NOT WS-REGISTRY-FAILED
020700         SORT SORT-WORK
020800             ON ASCENDING KEY SRT-CUSTOMER-ID
020900             ON ASCENDING KEY SRT-TASK-ID
021000             ON ASCENDING KEY SRT-CALL-DATE
021100             INPUT PROCEDURE  IS 300-FILTER-INPUT-RTN THRU 300-EXIT
021200             OUTPUT PROCEDURE IS 400-BUILD-SNAPSHOTS-RTN THRU 400-EXIT
021300         PERFORM 900-FINISH-REGISTRY-RTN THRU 900-EXIT
021400     END-IF.
021500     PERFORM 800-CLOSE-FILES-RTN   THRU 800-EXIT.
021600     DISPLAY 'PORTRAIT PERIOD KEY  = ' WS-PRD-PERIOD-KEY.
021700     DISPLAY 'PORTRAIT GROUPS      = ' WS-GROUP-COUNT.
021800     DISPLAY 'PORTRAIT TOTAL CALLS = ' WS-TOTAL-RECORDS-SUM.
021900     GOBACK.
022000*
022100******************************************************************
022200*   PARAMETERS / PERIOD CALCULATION                                *
022300******************************************************************
022400 010-GET-PARMS-RTN.
022500     MOVE '010-GET-PARMS-RTN' TO PARA-NAME.
022600     ACCEPT WS-PARM-RUN-DATE    FROM SYSIN.
022700     ACCEPT WS-PARM-PERIOD-TYPE FROM SYSIN.
022800     DISPLAY 'PORTRAIT RUN DATE    = ' WS-PARM-RUN-DATE.
022900     DISPLAY 'PORTRAIT PERIOD TYPE = ' WS-PARM-PERIOD-TYPE.
023000 010-EXIT.
023100     EXIT.
023200*
023300 020-CALC-PERIOD-RTN.
023400     MOVE '020-CALC-PERIOD-RTN' TO PARA-NAME.
023500     MOVE WS-PARM-RUN-DATE    TO WS-PRD-CALL-DATE.
023600     MOVE WS-PARM-PERIOD-TYPE TO WS-PRD-PERIOD-TYPE.
023700     CALL 'PRDCALC' USING WS-PRD-INPUT, WS-PRD-OUTPUT.
023800 020-EXIT.
023900     EXIT.
024000*
024100******************************************************************
024200*   REGISTRY LIFECYCLE - PENDING (IF NEW) THEN COMPUTING           *
024300******************************************************************
024400 100-REGISTER-PERIOD-RTN.
024500     MOVE '100-REGISTER-PERIOD-RTN' TO PARA-NAME.
024600     MOVE WS-PARM-PERIOD-TYPE TO PRG-PERIOD-TYPE.
024700     MOVE WS-PRD-PERIOD-KEY   TO PRG-PERIOD-KEY.
024800     READ PERIODREG
024900         INVALID KEY PERFORM 110-INSERT-NEW-PERIOD-RTN THRU 110-EXIT
025000     END-READ.
025100     SET PRG-COMPUTING TO TRUE.
025200     IF WS-PERIODREG-OK
025300         REWRITE PERIOD-REGISTRY-RECORD
025400     ELSE
025500         WRITE PERIOD-REGISTRY-RECORD
025600     END-IF.
025700 100-EXIT.
025800     EXIT.
025900*
026000 110-INSERT-NEW-PERIOD-RTN.
026100     MOVE '110-INSERT-NEW-PERIOD-RTN' TO PARA-NAME.
026200     MOVE WS-PRD-PERIOD-START TO PRG-PERIOD-START.
026300     MOVE WS-PRD-PERIOD-END   TO PRG-PERIOD-END.
026400     SET PRG-PENDING TO TRUE.
026500     MOVE 0      TO PRG-TOTAL-USERS PRG-TOTAL-RECORDS.
026600     MOVE SPACES TO PRG-COMPUTED-AT PRG-ERROR-MSG.
026700     WRITE PERIOD-REGISTRY-RECORD.
026800     MOVE '00' TO WS-PERIODREG-STATUS.
026900 110-EXIT.
027000     EXIT.
027100*
027200******************************************************************
027300*   SORT INPUT PROCEDURE - SELECT ENRICHED CALLS IN THE WINDOW     *
027400******************************************************************
027500 300-FILTER-INPUT-RTN.
027600     MOVE '300-FILTER-INPUT-RTN' TO PARA-NAME.
027700     OPEN INPUT ENRICHED.
027800     MOVE LOW-VALUES TO ECR-CALL-ID.
027900     START ENRICHED KEY IS NOT LESS THAN ECR-CALL-ID
028000         INVALID KEY MOVE 'Y' TO WS-ENR-EOF
028100     END-START.
028200     IF WS-ENR-EOF NOT = 'Y'
028300         PERFORM 305-READ-ENRICHED-NEXT-RTN THRU 305-EXIT
028400     END-IF.
028500     PERFORM 310-FILTER-ONE-RTN THRU 310-EXIT
028600         UNTIL WS-ENR-EOF = 'Y'.
028700     CLOSE ENRICHED.
028800 300-EXIT.
028900     EXIT.
029000*
029100 305-READ-ENRICHED-NEXT-RTN.
029200     READ ENRICHED NEXT RECORD
029300         AT END MOVE 'Y' TO WS-ENR-EOF
029400     END-READ.
029500 305-EXIT.
029600     EXIT.
029700*
029800 310-FILTER-ONE-RTN.
029900     IF ECR-CALL-DATE NOT < WS-PRD-PERIOD-START
030000        AND ECR-CALL-DATE NOT > WS-PRD-PERIOD-END
030100         MOVE ENRICHED-CALL-RECORD TO SORT-WORK-REC
030200         RELEASE SORT-WORK-REC
030300     END-IF.
030400     PERFORM 305-READ-ENRICHED-NEXT-RTN THRU 305-EXIT.
030500 310-EXIT.
030600     EXIT.
030700*
030800******************************************************************
030900*   SORT OUTPUT PROCEDURE - CONTROL BREAK ON CUSTOMER/TASK         *
031000******************************************************************
031100 400-BUILD-SNAPSHOTS-RTN.
031200     MOVE '400-BUILD-SNAPSHOTS-RTN' TO PARA-NAME.
031300     MOVE 'Y' TO WS-FIRST-GROUP-SW.
031400     MOVE 'N' TO WS-SORT-EOF.
031500     MOVE 0   TO WS-GROUP-COUNT WS-TOTAL-RECORDS-SUM.
031600     PERFORM 405-RETURN-SORT-RTN THRU 405-EXIT.
031700     PERFORM 410-PROCESS-SORT-REC-RTN THRU 410-EXIT
031800         UNTIL WS-SORT-EOF = 'Y'.
031900     IF WS-FIRST-GROUP-SW = 'N'
032000         PERFORM 450-FINISH-GROUP-RTN THRU 450-EXIT
032100     END-IF.
032200 400-EXIT.
032300     EXIT.
032400*
032500 405-RETURN-SORT-RTN.
032600     RETURN SORT-WORK
032700         AT END MOVE 'Y' TO WS-SORT-EOF
032800     END-RETURN.
032900 405-EXIT.
033000     EXIT.
033100*
033200 410-PROCESS-SORT-REC-RTN.
033300     IF WS-FIRST-GROUP-SW = 'Y'
033400         PERFORM 420-START-GROUP-RTN THRU 420-EXIT
033500     ELSE
033600         IF SRT-CUSTOMER-ID NOT = WS-BRK-CUSTOMER-ID
033700            OR SRT-TASK-ID  NOT = WS-BRK-TASK-ID
033800             PERFORM 450-FINISH-GROUP-RTN THRU 450-EXIT
033900             PERFORM 420-START-GROUP-RTN  THRU 420-EXIT
034000         END-IF
034100     END-IF.
034200     PERFORM 430-ACCUM-CALL-RTN  THRU 430-EXIT.
034300     PERFORM 405-RETURN-SORT-RTN THRU 405-EXIT.
034400 410-EXIT.
034500     EXIT.
034600*
034700 420-START-GROUP-RTN.
034800     MOVE 'N' TO WS-FIRST-GROUP-SW.
034900     MOVE SRT-CUSTOMER-ID TO WS-BRK-CUSTOMER-ID.
035000     MOVE SRT-TASK-ID     TO WS-BRK-TASK-ID.
035100     INITIALIZE WS-SNAPSHOT-ACCUM.
035200     MOVE 999999999 TO WS-ACC-MIN-BILL-MS.
035300 420-EXIT.
035400     EXIT.
035500*
035600******************************************************************
035700*   ACCUMULATE ONE CALL INTO THE CURRENT CUSTOMER/TASK GROUP       *
035800******************************************************************
035900 430-ACCUM-CALL-RTN.
036000     ADD 1 TO WS-ACC-TOTAL-CALLS.
036100     ADD SRT-BILL-MS TO WS-ACC-SUM-BILL-ALL.
036200     ADD SRT-ROUNDS  TO WS-ACC-SUM-ROUNDS.
036300     IF SRT-BILL-MS > WS-ACC-MAX-BILL-MS
036400         MOVE SRT-BILL-MS TO WS-ACC-MAX-BILL-MS
036500     END-IF.
036600     IF SRT-BILL-MS > 0
036700         ADD 1 TO WS-ACC-CONNECTED-CALLS
036800         ADD SRT-BILL-MS TO WS-ACC-SUM-BILL-CONN
036900         IF SRT-BILL-MS < WS-ACC-MIN-BILL-MS
037000             MOVE SRT-BILL-MS TO WS-ACC-MIN-BILL-MS
037100         END-IF
037200     END-IF.
037300     EVALUATE SRT-INTENTION
037400         WHEN 'A' ADD 1 TO WS-ACC-LEVEL-A-COUNT
037500         WHEN 'B' ADD 1 TO WS-ACC-LEVEL-B-COUNT
037600         WHEN 'C' ADD 1 TO WS-ACC-LEVEL-C-COUNT
037700         WHEN 'D' ADD 1 TO WS-ACC-LEVEL-D-COUNT
037800         WHEN 'E' ADD 1 TO WS-ACC-LEVEL-E-COUNT
037900         WHEN 'F' ADD 1 TO WS-ACC-LEVEL-F-COUNT
038000         WHEN OTHER CONTINUE
038100     END-EVALUATE.
038200     IF SRT-HANGUP-ROBOT
038300         ADD 1 TO WS-ACC-ROBOT-HANGUP
038400     ELSE
038500         IF SRT-HANGUP-CUSTOMER
038600             ADD 1 TO WS-ACC-USER-HANGUP
038700         END-IF
038800     END-IF.
038900     EVALUATE SRT-SENTIMENT
039000         WHEN 'POSITIVE' ADD 1 TO WS-ACC-POSITIVE-COUNT
039100         WHEN 'NEUTRAL ' ADD 1 TO WS-ACC-NEUTRAL-COUNT
039200         WHEN 'NEGATIVE' ADD 1 TO WS-ACC-NEGATIVE-COUNT
039300         WHEN OTHER CONTINUE
039400     END-EVALUATE.
039500     IF SRT-SENTIMENT NOT = SPACES
039600         ADD SRT-SENT-SCORE TO WS-ACC-SUM-SENT-SCORE
039700         ADD 1 TO WS-ACC-SENT-SCORE-N
039800     END-IF.
039900     EVALUATE SRT-COMPLAINT-RISK
040000         WHEN 'HIGH  ' ADD 1 TO WS-ACC-HIGH-COMPLAINT
040100         WHEN 'MEDIUM' ADD 1 TO WS-ACC-MED-COMPLAINT
040200         WHEN 'LOW   ' ADD 1 TO WS-ACC-LOW-COMPLAINT
040300         WHEN OTHER CONTINUE
040400     END-EVALUATE.
040500     EVALUATE SRT-CHURN-RISK
040600         WHEN 'HIGH  ' ADD 1 TO WS-ACC-HIGH-CHURN
040700         WHEN 'MEDIUM' ADD 1 TO WS-ACC-MED-CHURN
040800         WHEN 'LOW   ' ADD 1 TO WS-ACC-LOW-CHURN
040900         WHEN OTHER CONTINUE
041000     END-EVALUATE.
041100     EVALUATE SRT-WILLINGNESS
041200         WHEN 'DEEP  ' ADD 1 TO WS-ACC-DEEP-WILLING
041300         WHEN 'NORMAL' ADD 1 TO WS-ACC-NORMAL-WILLING
041400         WHEN 'LOW   ' ADD 1 TO WS-ACC-LOW-WILLING
041500         WHEN OTHER CONTINUE
041600     END-EVALUATE.
041700 430-EXIT.
041800     EXIT.
041900*
042000******************************************************************
042100*   CLOSE OUT THE CURRENT GROUP - COMPUTE RATES, UPSERT SNAPSHOT   *
042200******************************************************************
042300 450-FINISH-GROUP-RTN.
042400     MOVE '450-FINISH-GROUP-RTN' TO PARA-NAME.
042500     MOVE WS-BRK-CUSTOMER-ID  TO PSN-CUSTOMER-ID.
042600     MOVE WS-BRK-TASK-ID      TO PSN-TASK-ID.
042700     MOVE WS-PARM-PERIOD-TYPE TO PSN-PERIOD-TYPE.
042800     MOVE WS-PRD-PERIOD-KEY   TO PSN-PERIOD-KEY.
042900     MOVE WS-PRD-PERIOD-START TO PSN-PERIOD-START.
043000     MOVE WS-PRD-PERIOD-END   TO PSN-PERIOD-END.
043100     MOVE WS-ACC-TOTAL-CALLS     TO PSN-TOTAL-CALLS.
043200     MOVE WS-ACC-CONNECTED-CALLS TO PSN-CONNECTED-CALLS.
043300     COMPUTE PSN-CONNECT-RATE ROUNDED =
043400         WS-ACC-CONNECTED-CALLS / WS-ACC-TOTAL-CALLS.
043500     COMPUTE PSN-TOTAL-DURATION = WS-ACC-SUM-BILL-ALL / 1000.
043600     COMPUTE PSN-MAX-DURATION   = WS-ACC-MAX-BILL-MS   / 1000.
043700     IF WS-ACC-CONNECTED-CALLS > 0
043800         COMPUTE PSN-AVG-DURATION ROUNDED =
043900             (WS-ACC-SUM-BILL-CONN / WS-ACC-CONNECTED-CALLS) / 1000
044000         COMPUTE PSN-MIN-DURATION = WS-ACC-MIN-BILL-MS / 1000
044100     ELSE
044200         MOVE 0 TO PSN-AVG-DURATION PSN-MIN-DURATION
044300     END-IF.
044400     MOVE WS-ACC-SUM-ROUNDS TO PSN-TOTAL-ROUNDS.
044500     COMPUTE PSN-AVG-ROUNDS ROUNDED =
044600         WS-ACC-SUM-ROUNDS / WS-ACC-TOTAL-CALLS.
044700     MOVE WS-ACC-LEVEL-A-COUNT TO PSN-LEVEL-A-COUNT.
044800     MOVE WS-ACC-LEVEL-B-COUNT TO PSN-LEVEL-B-COUNT.
044900     MOVE WS-ACC-LEVEL-C-COUNT TO PSN-LEVEL-C-COUNT.
045000     MOVE WS-ACC-LEVEL-D-COUNT TO PSN-LEVEL-D-COUNT.
045100     MOVE WS-ACC-LEVEL-E-COUNT TO PSN-LEVEL-E-COUNT.
045200     MOVE WS-ACC-LEVEL-F-COUNT TO PSN-LEVEL-F-COUNT.
045300     MOVE WS-ACC-ROBOT-HANGUP  TO PSN-ROBOT-HANGUP.
045400     MOVE WS-ACC-USER-HANGUP   TO PSN-USER-HANGUP.
045500     MOVE WS-ACC-POSITIVE-COUNT TO PSN-POSITIVE-COUNT.
045600     MOVE WS-ACC-NEUTRAL-COUNT  TO PSN-NEUTRAL-COUNT.
045700     MOVE WS-ACC-NEGATIVE-COUNT TO PSN-NEGATIVE-COUNT.
045800     IF WS-ACC-SENT-SCORE-N > 0
045900         COMPUTE PSN-AVG-SENT-SCORE ROUNDED =
046000             WS-ACC-SUM-SENT-SCORE / WS-ACC-SENT-SCORE-N
046100     ELSE
046200         MOVE 0.5 TO PSN-AVG-SENT-SCORE
046300     END-IF.
046400     MOVE WS-ACC-HIGH-COMPLAINT TO PSN-HIGH-COMPLAINT.
046500     MOVE WS-ACC-MED-COMPLAINT  TO PSN-MED-COMPLAINT.
046600     MOVE WS-ACC-LOW-COMPLAINT  TO PSN-LOW-COMPLAINT.
046700     MOVE WS-ACC-HIGH-CHURN     TO PSN-HIGH-CHURN.
046800     MOVE WS-ACC-MED-CHURN      TO PSN-MED-CHURN.
046900     MOVE WS-ACC-LOW-CHURN      TO PSN-LOW-CHURN.
047000     MOVE WS-ACC-DEEP-WILLING   TO PSN-DEEP-WILLING.
047100     MOVE WS-ACC-NORMAL-WILLING TO PSN-NORMAL-WILLING.
047200     MOVE WS-ACC-LOW-WILLING    TO PSN-LOW-WILLING.
047300     READ SNAPSHOT
047400         INVALID KEY WRITE PORTRAIT-SNAPSHOT-RECORD
047500         NOT INVALID KEY REWRITE PORTRAIT-SNAPSHOT-RECORD
047600     END-READ.
047700     ADD 1 TO WS-GROUP-COUNT.
047800     ADD WS-ACC-TOTAL-CALLS TO WS-TOTAL-RECORDS-SUM.
047900 450-EXIT.
048000     EXIT.
048100*
048200******************************************************************
048300*   REGISTRY COMPLETION                                           *
048400******************************************************************
048500 900-FINISH-REGISTRY-RTN.
048600     MOVE '900-FINISH-REGISTRY-RTN' TO PARA-NAME.
048700     MOVE WS-PARM-PERIOD-TYPE TO PRG-PERIOD-TYPE.
048800     MOVE WS-PRD-PERIOD-KEY   TO PRG-PERIOD-KEY.
048900     READ PERIODREG
049000         INVALID KEY PERFORM 950-FAIL-REGISTRY-RTN THRU 950-EXIT
049100     END-READ.
049200     IF NOT WS-REGISTRY-FAILED
049300         MOVE WS-GROUP-COUNT       TO PRG-TOTAL-USERS
049400         MOVE WS-TOTAL-RECORDS-SUM TO PRG-TOTAL-RECORDS
049500         ACCEPT CURRENT-DATE-FLD FROM DATE
049600         ACCEPT CURRENT-TIME-FLD FROM TIME
049700         STRING '20' CURRENT-YEAR   INTO WS-CA-YYYY
049800         MOVE '-' TO WS-CA-DASH1
049900         MOVE CURRENT-MONTH TO WS-CA-MM
050000         MOVE '-' TO WS-CA-DASH2
050100         MOVE CURRENT-DAY   TO WS-CA-DD
050200         MOVE SPACE TO WS-CA-SPACE
050300         MOVE CURRENT-HOUR   TO WS-CA-HH
050400         MOVE ':' TO WS-CA-COLON1
050500         MOVE CURRENT-MINUTE TO WS-CA-MIN
050600         MOVE ':' TO WS-CA-COLON2
050700         MOVE CURRENT-SECOND TO WS-CA-SEC
050800         MOVE WS-COMPUTED-AT-WORK TO PRG-COMPUTED-AT
050900         SET PRG-COMPLETED TO TRUE
051000         REWRITE PERIOD-REGISTRY-RECORD
051100     END-IF.
051200 900-EXIT.
051300     EXIT.
051400*
051500 950-FAIL-REGISTRY-RTN.
051600     MOVE '950-FAIL-REGISTRY-RTN' TO PARA-NAME.
051700     MOVE 'Y' TO WS-REGISTRY-FAILED-SW.
051800     MOVE SPACES TO PRG-KEY.
051900     MOVE WS-PARM-PERIOD-TYPE TO PRG-PERIOD-TYPE.
052000     MOVE WS-PRD-PERIOD-KEY   TO PRG-PERIOD-KEY.
052100     SET PRG-FAILED TO TRUE.
052200     MOVE 'PERIOD REGISTRY ROW NOT FOUND AT COMPLETION TIME'
052300         TO PRG-ERROR-MSG.
052400     WRITE PERIOD-REGISTRY-RECORD.
052500 950-EXIT.
052600     EXIT.
052700*
052800******************************************************************
052900*   FILE OPEN / CLOSE                                             *
053000******************************************************************
053100 700-OPEN-FILES-RTN.
053200     MOVE '700-OPEN-FILES-RTN' TO PARA-NAME.
053300     OPEN I-O SNAPSHOT PERIODREG.
053400     IF NOT WS-SNAPSHOT-OK
053500         DISPLAY 'ERROR OPENING SNAPSHOT, RC: ' WS-SNAPSHOT-STATUS
053600         MOVE 'Y' TO WS-REGISTRY-FAILED-SW
053700     END-IF.
053800     IF NOT WS-PERIODREG-OK
053900         DISPLAY 'ERROR OPENING PERIODREG, RC: ' WS-PERIODREG-STATUS
054000         MOVE 'Y' TO WS-REGISTRY-FAILED-SW
054100     END-IF.
054200 700-EXIT.
054300     EXIT.
054400*
054500 800-CLOSE-FILES-RTN.
054600     MOVE '800-CLOSE-FILES-RTN' TO PARA-NAME.
054700     CLOSE SNAPSHOT PERIODREG.
054800 800-EXIT.
054900     EXIT.
