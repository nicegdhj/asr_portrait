000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   :  CALLREC                                       *
000400*    DESCRIPTION:  RAW DIALER CALL RECORD (ONE PER DIALED CALL)  *
000500*                  LOADED NIGHTLY FROM THE DIALER'S CALL LOG     *
000600*                  EXTRACT INTO THE CALLS-IN FILE.  KEYED BY     *
000700*                  CDR-CALL-ID FOR THE UPSERT INTO ENRCALL.      *
000800*                                                                *
000900*    MAINTENANCE:                                                *
001000*    89/04/11  KTORRES   ORIGINAL CODING                         *
001100*    91/02/06  PWYNN     ADDED CDR-HANGUP-BY PER DIALER REL 4.0  *
001200*    94/07/19  LANDRADE  WIDENED CDR-DURATION-MS FOR LONG CALLS  *
001300*                                                                *
001400******************************************************************
001500 01  CDR-RAW-RECORD.
001600     05  CDR-CALL-ID              PIC X(32).
001700     05  CDR-TASK-ID              PIC X(36).
001800     05  CDR-CUSTOMER-ID          PIC X(20).
001900     05  CDR-PHONE                PIC X(20).
002000     05  CDR-CALL-DATE            PIC 9(8).
002100     05  CDR-CALL-DATE-R REDEFINES CDR-CALL-DATE.
002200         10  CDR-CALL-DATE-YYYY   PIC 9(4).
002300         10  CDR-CALL-DATE-MM     PIC 9(2).
002400         10  CDR-CALL-DATE-DD     PIC 9(2).
002500     05  CDR-DURATION-MS          PIC 9(9).
002600     05  CDR-BILL-MS              PIC 9(9).
002700     05  CDR-ROUNDS               PIC 9(4).
002800     05  CDR-LEVEL-NAME           PIC X(16).
002900     05  CDR-INTENTION            PIC X(1).
003000         88  CDR-INTENT-NONE          VALUE SPACE '0'.
003100         88  CDR-INTENT-VALID         VALUE 'A' 'B' 'C' 'D'
003200                                        'E' 'F'.
003300     05  CDR-HANGUP-BY            PIC 9(1).
003400         88  CDR-HANGUP-ROBOT         VALUE 1.
003500         88  CDR-HANGUP-CUSTOMER      VALUE 2.
003600         88  CDR-HANGUP-UNKNOWN       VALUE 0.
003700     05  CDR-CALL-STATUS          PIC X(9).
003800         88  CDR-STAT-CONNECTED       VALUE 'CONNECTED'.
003900         88  CDR-STAT-FAILED          VALUE 'FAILED   '.
004000     05  FILLER                   PIC X(30).
