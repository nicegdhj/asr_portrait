000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   :  CAMPSUM                                      *
000400*    DESCRIPTION:  CAMPAIGN (TASK) SUMMARY - ONE PER TASK/       *
000500*                  PERIOD.  ROLLS UP THE PERIOD'S PSNAPSHT       *
000600*                  RECORDS FOR A TASK.  UPSERT TARGET OF         *
000700*                  TASKSUM, SCAN SOURCE FOR RPTGEN.              *
000800*                                                                *
000900*    MAINTENANCE:                                                *
001000*    90/06/11  KTORRES   ORIGINAL CODING                         *
001100*    92/01/27  LANDRADE  ADDED TSM-PERIOD-TYPE, SEE PSNAPSHT     *
001200*                        (TKT DLR-071)                           *
001300*                                                                *
001400******************************************************************
001500 01  CAMPAIGN-SUMMARY-RECORD.
001600     05  TSM-KEY.
001700         10  TSM-TASK-ID          PIC X(36).
001800         10  TSM-PERIOD-TYPE      PIC X(7).
001900         10  TSM-PERIOD-KEY       PIC X(8).
002000     05  TSM-TASK-NAME            PIC X(64).
002100     05  TSM-PERIOD-START         PIC 9(8).
002200     05  TSM-PERIOD-END           PIC 9(8).
002300     05  TSM-TOTAL-CUSTOMERS      PIC 9(6)     COMP-3.
002400     05  TSM-TOTAL-CALLS          PIC 9(7)     COMP-3.
002500     05  TSM-CONNECTED-CALLS      PIC 9(7)     COMP-3.
002600     05  TSM-CONNECT-RATE         PIC 9V9(4).
002700     05  TSM-AVG-DURATION         PIC 9(7)V9(2).
002800     05  TSM-SATISFIED-COUNT      PIC 9(6)     COMP-3.
002900     05  TSM-SATISFIED-RATE       PIC 9V9(4).
003000     05  TSM-NEUTRAL-COUNT        PIC 9(6)     COMP-3.
003100     05  TSM-UNSATISFIED-COUNT    PIC 9(6)     COMP-3.
003200     05  TSM-AVG-SENT-SCORE       PIC 9V9(4).
003300     05  TSM-HIGH-COMPLAINT-CUST  PIC 9(6)     COMP-3.
003400     05  TSM-HIGH-COMPLAINT-RATE  PIC 9V9(4).
003500     05  TSM-HIGH-CHURN-CUST      PIC 9(6)     COMP-3.
003600     05  TSM-HIGH-CHURN-RATE      PIC 9V9(4).
003700     05  FILLER                   PIC X(20).
