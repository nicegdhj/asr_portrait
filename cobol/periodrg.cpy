000100******************************************************************
000200*                                                                *
000300*    COPYBOOK   :  PERIODRG                                     *
000400*    DESCRIPTION:  PERIOD REGISTRY - ONE ROW PER PERIOD-TYPE/    *
000500*                  PERIOD-KEY, DRIVES THE PENDING -> COMPUTING   *
000600*                  -> COMPLETED/FAILED LIFECYCLE FOR PORTRAIT    *
000700*                  AND TASKSUM.                                  *
000800*                                                                *
000900*    MAINTENANCE:                                                *
001000*    90/06/04  KTORRES   ORIGINAL CODING                         *
001100*                                                                *
001200******************************************************************
001300 01  PERIOD-REGISTRY-RECORD.
001400     05  PRG-KEY.
001500         10  PRG-PERIOD-TYPE      PIC X(7).
001600         10  PRG-PERIOD-KEY       PIC X(8).
001700     05  PRG-PERIOD-START         PIC 9(8).
001800     05  PRG-PERIOD-END           PIC 9(8).
001900     05  PRG-STATUS               PIC X(9).
002000         88  PRG-PENDING              VALUE 'PENDING  '.
002100         88  PRG-COMPUTING            VALUE 'COMPUTING'.
002200         88  PRG-COMPLETED            VALUE 'COMPLETED'.
002300         88  PRG-FAILED               VALUE 'FAILED   '.
002400     05  PRG-TOTAL-USERS          PIC 9(6)     COMP-3.
002500     05  PRG-TOTAL-RECORDS        PIC 9(9)     COMP-3.
002600     05  PRG-COMPUTED-AT          PIC X(19)    VALUE SPACES.
002700     05  PRG-ERROR-MSG            PIC X(80)    VALUE SPACES.
002800     05  FILLER                   PIC X(10).
